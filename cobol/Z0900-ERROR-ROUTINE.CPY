000100*
000200*    Z0900-ERROR-ROUTINE.CPY
000300*    COPY INTO THE Z0900-ERROR-ROUTINE PARAGRAPH OF ANY
000400*    PROGRAM THAT HAS COPIED Z0900-ERROR-WKSTG. DISPLAYS
000500*    THE REJECT MESSAGE BUILT BY THE CALLING PARAGRAPH SO
000600*    IT SHOWS UP ON THE JOB'S SYSOUT ALONGSIDE THE REPORT.
000700*
000800     DISPLAY WR-PROGRAM-ERROR-MESSAGE
000900     MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT
