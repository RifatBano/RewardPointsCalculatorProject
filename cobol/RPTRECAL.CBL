000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RPTRECAL.
000400 AUTHOR. S SVENSSON.
000500 INSTALLATION. PBS DATA.
000600 DATE-WRITTEN. 04/02/87.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900**********************************************************
001000*    CHANGE LOG
001100*
001200*    04/02/87  SS   ORIG  INITIAL VERSION - MONTHLY POINTS
001300*    04/02/87  SS   ORIG  RECALCULATION, CALLED FROM THE
001400*    04/02/87  SS   ORIG  TRANSACTION MAINTENANCE PROGRAM.
001500*    08/19/89  BK   CR031 NOW REPLACES THE BUCKET RATHER
001600*    08/19/89  BK   CR031 THAN ADDING TO IT - RECALC MUST
001700*    08/19/89  BK   CR031 BE IDEMPOTENT WHEN RE-RUN.
001800*    03/02/92  PB   CR061 ADDED MAIN-LINE CALL SO OPERATORS
001900*    03/02/92  PB   CR061 CAN RUN A RECALC STANDALONE FROM
002000*    03/02/92  PB   CR061 THE MAIN MENU (PBSMAIN OPTION 30).
002100*    11/03/98  SS   Y2K   RP-YEAR AND TR-DATE ARE BOTH FULL
002200*    11/03/98  SS   Y2K   4-DIGIT CCYY, NO WINDOWING NEEDED.
002300*    02/18/02  PB   CR129 RECOMPILED UNDER NEW COBOL
002400*    02/18/02  PB   CR129 COMPILER, NO SOURCE CHANGE.
002500*
002600**********************************************************
002700 ENVIRONMENT DIVISION.
002800*----------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT TRANOUT-FILE ASSIGN TO TRANOUT
003600         ORGANIZATION IS SEQUENTIAL
003700         ACCESS MODE IS SEQUENTIAL
003800         FILE STATUS IS WS-TRANOUT-STATUS.
003900**********************************************************
004000 DATA DIVISION.
004100*----------------------------------------------------------
004200 FILE SECTION.
004300 FD  TRANOUT-FILE
004400     LABEL RECORDS ARE STANDARD
004500     RECORD CONTAINS 62 CHARACTERS.
004600 01  TRANOUT-FILE-RECORD         PIC X(62).
004700**********************************************************
004800 WORKING-STORAGE SECTION.
004900*
005000     COPY TRANREC.
005100*
005200 01  WS-SWITCHES.
005300     05  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
005400         88  WS-EOF                  VALUE 'Y'.
005500*
005600 01  WS-FILE-STATUS-FIELDS.
005700     05  WS-TRANOUT-STATUS       PIC X(02).
005800         88  WS-TRANOUT-OK           VALUE '00'.
005900         88  WS-TRANOUT-EOF          VALUE '10'.
006000 01  WS-TRANOUT-STATUS-R REDEFINES WS-TRANOUT-STATUS.
006100     05  WS-TRANOUT-STATUS-1     PIC X(01).
006200     05  WS-TRANOUT-STATUS-2     PIC X(01).
006300*
006400 01  WS-ACCUM-WORK-AREA.
006500     05  WS-POINTS-ACCUM         PIC S9(07)       COMP.
006600     05  WS-LAST-DAY-TABLE-IX    PIC 9(02)        COMP.
006700*
006800*    CR152 - LEAP YEAR TEST WORK AREA (DIVIDE/REMAINDER, NO
006900*    INTRINSIC FUNCTIONS - A YEAR IS LEAP WHEN DIVISIBLE BY
007000*    4 AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY 400).
007100*
007200 01  WS-LEAP-WORK-AREA.
007300     05  WS-LEAP-QUOTIENT        PIC 9(04)        COMP.
007400     05  WS-LEAP-REM-4           PIC 9(02)        COMP.
007500     05  WS-LEAP-REM-100         PIC 9(02)        COMP.
007600     05  WS-LEAP-REM-400         PIC 9(02)        COMP.
007700*
007800*    LAST-DAY-OF-MONTH TABLE, INDEXED BY MONTH NUMBER.
007900*    FEBRUARY IS CARRIED AS 28 - A0150 BUMPS IT TO 29 FOR
008000*    A LEAP YEAR SO A 2/29 TRANSACTION IS NOT DROPPED FROM
008100*    THE RECALC SUM - CR152.
008200*
008300 01  WS-LAST-DAY-TABLE.
008400     05  FILLER PIC 9(02) VALUE 31.
008500     05  FILLER PIC 9(02) VALUE 28.
008600     05  FILLER PIC 9(02) VALUE 31.
008700     05  FILLER PIC 9(02) VALUE 30.
008800     05  FILLER PIC 9(02) VALUE 31.
008900     05  FILLER PIC 9(02) VALUE 30.
009000     05  FILLER PIC 9(02) VALUE 31.
009100     05  FILLER PIC 9(02) VALUE 31.
009200     05  FILLER PIC 9(02) VALUE 30.
009300     05  FILLER PIC 9(02) VALUE 31.
009400     05  FILLER PIC 9(02) VALUE 30.
009500     05  FILLER PIC 9(02) VALUE 31.
009600 01  WS-LAST-DAY-TABLE-R REDEFINES WS-LAST-DAY-TABLE.
009700     05  WS-LAST-DAY OCCURS 12 TIMES
009800             PIC 9(02).
009900*
010000*    FIRST-DAY/LAST-DAY OF THE TARGET MONTH, REDEFINED AS
010100*    CCYY/MM/DD SO EACH CAN BE BUILT FROM LK-YEAR AND
010200*    LK-MONTH AND COMPARED TO TR-DATE NUMERICALLY.
010300*
010400 01  WS-RANGE-FIRST-DAY          PIC 9(08).
010500 01  WS-RANGE-FIRST-DAY-R REDEFINES WS-RANGE-FIRST-DAY.
010600     05  WS-RF-CCYY              PIC 9(04).
010700     05  WS-RF-MM                PIC 9(02).
010800     05  WS-RF-DD                PIC 9(02).
010900 01  WS-RANGE-LAST-DAY           PIC 9(08).
011000 01  WS-RANGE-LAST-DAY-R REDEFINES WS-RANGE-LAST-DAY.
011100     05  WS-RL-CCYY              PIC 9(04).
011200     05  WS-RL-MM                PIC 9(02).
011300     05  WS-RL-DD                PIC 9(02).
011400*
011500 77  WS-PROGRAM-NAME             PIC X(08) VALUE 'RPTRECAL'.
011600*
011700 LINKAGE SECTION.
011800*----------------------------------------------------------
011900 01  LK-RECALC-PARMS.
012000     05  LK-CUST-ID              PIC 9(06).
012100     05  LK-YEAR                 PIC 9(04).
012200     05  LK-MONTH                PIC 9(02).
012300     05  LK-NEW-POINTS           PIC S9(07)       COMP-3.
012400*
012500**********************************************************
012600 PROCEDURE DIVISION USING LK-RECALC-PARMS.
012700 000-RECALCULATE-MONTH.
012800*
012900     PERFORM A0100-INIT
013000     PERFORM A0200-SUM-MONTH-TRANSACTIONS
013100         UNTIL WS-EOF
013200     PERFORM A0300-RETURN-RESULT
013300     CLOSE TRANOUT-FILE
013400*
013500     EXIT PROGRAM
013600     .
013700**********************************************************
013800 A0100-INIT.
013900*
014000     MOVE 'N' TO WS-EOF-SWITCH
014100     MOVE ZERO TO WS-POINTS-ACCUM
014200*
014300*    BUILD THE FIRST AND LAST DAY OF THE TARGET MONTH FOR
014400*    THE RANGE TEST IN A0200.
014500*
014600     MOVE LK-MONTH TO WS-LAST-DAY-TABLE-IX
014700     MOVE LK-YEAR TO WS-RF-CCYY, WS-RL-CCYY
014800     MOVE LK-MONTH TO WS-RF-MM, WS-RL-MM
014900     MOVE 1 TO WS-RF-DD
015000     MOVE WS-LAST-DAY(WS-LAST-DAY-TABLE-IX) TO WS-RL-DD
015100     IF LK-MONTH = 02
015200         PERFORM A0150-CHECK-LEAP-YEAR
015300     END-IF
015400*
015500     OPEN INPUT TRANOUT-FILE
015600     IF NOT WS-TRANOUT-OK
015700         SET WS-EOF TO TRUE
015800     ELSE
015900         PERFORM A0400-READ-TRANOUT
016000     END-IF
016100     .
016200**********************************************************
016300*    A0150-CHECK-LEAP-YEAR - CR152. LEAP WHEN DIVISIBLE BY 4
016400*    AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY 400).
016500**********************************************************
016600 A0150-CHECK-LEAP-YEAR.
016700*
016800     DIVIDE LK-YEAR BY 4 GIVING WS-LEAP-QUOTIENT
016900         REMAINDER WS-LEAP-REM-4
017000     IF WS-LEAP-REM-4 = 0
017100         DIVIDE LK-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
017200             REMAINDER WS-LEAP-REM-100
017300         IF WS-LEAP-REM-100 NOT = 0
017400             MOVE 29 TO WS-RL-DD
017500         ELSE
017600             DIVIDE LK-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
017700                 REMAINDER WS-LEAP-REM-400
017800             IF WS-LEAP-REM-400 = 0
017900                 MOVE 29 TO WS-RL-DD
018000             END-IF
018100         END-IF
018200     END-IF
018300     .
018400**********************************************************
018500 A0200-SUM-MONTH-TRANSACTIONS.
018600*
018700     IF TR-CUST-ID = LK-CUST-ID
018800         AND TR-DATE NOT < WS-RANGE-FIRST-DAY
018900         AND TR-DATE NOT > WS-RANGE-LAST-DAY
019000         CALL 'RPTPNTCL' USING TR-AMOUNT, LK-NEW-POINTS
019100         ADD LK-NEW-POINTS TO WS-POINTS-ACCUM
019200     END-IF
019300*
019400     PERFORM A0400-READ-TRANOUT
019500     .
019600**********************************************************
019700 A0300-RETURN-RESULT.
019800*
019900     MOVE WS-POINTS-ACCUM TO LK-NEW-POINTS
020000     .
020100**********************************************************
020200 A0400-READ-TRANOUT.
020300*
020400     READ TRANOUT-FILE
020500         AT END SET WS-EOF TO TRUE
020600     END-READ
020700     IF NOT WS-EOF
020800         MOVE TRANOUT-FILE-RECORD TO TRANREC-RECORD
020900     END-IF
021000     .
