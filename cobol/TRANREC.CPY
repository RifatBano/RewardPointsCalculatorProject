000100*
000200*    TRANREC.CPY
000300*    TRANSACTION RECORD LAYOUT - REWARD POINTS PROGRAM
000400*    ONE RECORD PER CUSTOMER SPENDING TRANSACTION. THE SAME
000500*    LAYOUT SERVES THE INCOMING MAINTENANCE FILE (TRAN-ACTION
000600*    CARRIES THE ADD/EDIT/DELETE CODE) AND THE TRANSACTION
000700*    STORE (TRAN-ACTION IS SPACES ON THE STORE COPY).
000800*
000900 01  TRANREC-RECORD.
001000     05  TR-TRAN-ID              PIC 9(08).
001100     05  TR-CUST-ID              PIC 9(06).
001200     05  TR-AMOUNT               PIC 9(07)V99.
001300     05  TR-DETAILS              PIC X(30).
001400     05  TR-DATE                 PIC 9(08).
001500     05  TR-ACTION               PIC X(01).
001600         88  TR-ACTION-ADD           VALUE 'A'.
001700         88  TR-ACTION-EDIT          VALUE 'E'.
001800         88  TR-ACTION-DELETE        VALUE 'D'.
001900*
002000*    TR-DATE REDEFINED AS CCYY/MM/DD SO THE MONTH/YEAR
002100*    BUCKET AND THE FIRST/LAST-DAY-OF-MONTH RANGE USED BY
002200*    RPTRECAL CAN BE PICKED OFF WITHOUT UNSTRING.
002300*
002400 01  TR-DATE-BREAKDOWN REDEFINES TR-DATE.
002500     05  TR-DATE-CCYY            PIC 9(04).
002600     05  TR-DATE-MM              PIC 9(02).
002700     05  TR-DATE-DD              PIC 9(02).
002800*
002900*    AMOUNT REDEFINED AS A WORK VIEW FOR THE POINTS
003000*    CALCULATOR'S OVER/UNDER-100 BAND TEST.
003100*
003200 01  TR-AMOUNT-WORK REDEFINES TR-AMOUNT.
003300     05  TR-AMOUNT-WHOLE         PIC 9(07).
003400     05  TR-AMOUNT-CENTS         PIC 9(02).
003500*
003600*    IN-MEMORY TRANSACTION STORE, BUILT BY RPTTRXPR WHEN THE
003700*    TRANSACTION STORE IS READ AT START OF RUN AND MAINTAINED BY
003800*    THE ADD/EDIT/DELETE PARAGRAPHS BELOW. ENTRIES ARE KEPT IN
003900*    ASCENDING TR-TRAN-ID SEQUENCE SO THE END-OF-RUN REWRITE
004000*    NEEDS NO SEPARATE SORT STEP.
004100*
004200 01  TR-TABLE-CONTROL.
004300     05  TR-TABLE-COUNT          PIC 9(05)        COMP-3.
004400     05  TR-TABLE-MAX            PIC 9(05) VALUE 19999.
004500     05  TR-TABLE-IX             PIC 9(05)        COMP.
004600     05  TR-TABLE-IX2            PIC 9(05)        COMP.
004700 01  TR-TABLE-AREA.
004800     05  TR-TABLE-ENTRY OCCURS 19999 TIMES
004900             INDEXED BY TR-TABLE-NDX.
005000         10  TR-T-TRAN-ID        PIC 9(08).
005100         10  TR-T-CUST-ID        PIC 9(06).
005200         10  TR-T-AMOUNT         PIC 9(07)V99     COMP-3.
005300         10  TR-T-DETAILS        PIC X(30).
005400         10  TR-T-DATE           PIC 9(08).
