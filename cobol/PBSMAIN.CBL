000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PBSMAIN.
000400 AUTHOR. P BENGTSSON.
000500 INSTALLATION. PBS DATA.
000600 DATE-WRITTEN. 03/25/87.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900**********************************************************
001000*    CHANGE LOG
001100*
001200*    03/25/87  PB   ORIG  INITIAL VERSION - OPERATOR MAIN
001300*    03/25/87  PB   ORIG  MENU FOR THE SPEND-REWARDS SUITE,
001400*    03/25/87  PB   ORIG  REPLACES THE OLD INVOICE MENU.
001500*    04/10/87  PB   ORIG  ADDED OPTION 10 - CALLS RPTTRXPR
001600*    04/10/87  PB   ORIG  TO RUN THE TRANSACTION MAINTENANCE.
001700*    04/25/87  BK   ORIG  ADDED OPTION 20 - CALLS CUSTREG
001800*    04/25/87  BK   ORIG  TO RUN CUSTOMER ENROLLMENT.
001900*    03/02/92  PB   CR061 ADDED OPTION 30 - OPERATOR CAN RUN
002000*    03/02/92  PB   CR061 RPTRECAL STANDALONE FOR ONE CUSTOMER
002100*    03/02/92  PB   CR061 AND MONTH, REPLACES THE BUCKET HELD
002200*    03/02/92  PB   CR061 ON THE REWARD-POINTS STORE.
002300*    05/14/94  SS   CR091 ADDED OPTION 40 - CALLS RPTINQRY TO
002400*    05/14/94  SS   CR091 PRINT THE POINTS REPORT ON DEMAND.
002500*    07/02/96  BK   CR108 ADDED OPTION 90 - PRINTS THE BATCH
002600*    07/02/96  BK   CR108 CONTROL REPORT FOR COUNTS ACCUMULATED
002700*    07/02/96  BK   CR108 SO FAR THIS RUN.
002800*    11/03/98  SS   Y2K   RP-YEAR ACCEPTED AS FULL 4-DIGIT
002900*    11/03/98  SS   Y2K   CCYY ON THE OPERATOR PROMPT, NO
003000*    11/03/98  SS   Y2K   WINDOWING PERFORMED HERE.
003100*    02/18/02  PB   CR129 RECOMPILED UNDER NEW COBOL COMPILER,
003200*    02/18/02  PB   CR129 NO SOURCE CHANGE.
003300*    09/09/04  BK   CR144 CONTROL REPORT NOW SHOWS TOTAL
003400*    09/09/04  BK   CR144 POINTS AWARDED THIS RUN - HELP DESK
003500*    09/09/04  BK   CR144 WANTED IT ON THE PRINTOUT, NOT JUST
003600*    09/09/04  BK   CR144 THE CONSOLE.
003700*
003800**********************************************************
003900 ENVIRONMENT DIVISION.
004000*----------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RWDPNTS-FILE ASSIGN TO RWDPNTS
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-RWDPNTS-STATUS.
005100     SELECT RPTOUT-FILE ASSIGN TO RPTOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RPTOUT-STATUS.
005400**********************************************************
005500 DATA DIVISION.
005600*----------------------------------------------------------
005700 FILE SECTION.
005800 FD  RWDPNTS-FILE
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 19 CHARACTERS.
006100 01  RWDPNTS-FILE-RECORD         PIC X(19).
006200*
006300 FD  RPTOUT-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 132 CHARACTERS.
006600 01  RPTOUT-FILE-RECORD          PIC X(132).
006700**********************************************************
006800 WORKING-STORAGE SECTION.
006900*
007000 01  MENU-SWITCHES.
007100     05  IS-EXIT-APPLICATION-SW  PIC X(01) VALUE 'N'.
007200         88  IS-EXIT-APPLICATION     VALUE 'Y'.
007300     05  WS-RWDPNTS-EOF-SWITCH   PIC X(01) VALUE 'N'.
007400         88  WS-RWDPNTS-EOF-REACHED  VALUE 'Y'.
007500*
007600 01  WS-FILE-STATUS-FIELDS.
007700     05  WS-RWDPNTS-STATUS       PIC X(02).
007800         88  WS-RWDPNTS-OK           VALUE '00'.
007900     05  WS-RPTOUT-STATUS        PIC X(02).
008000         88  WS-RPTOUT-OK            VALUE '00'.
008100 01  WS-FILE-STATUS-FIELDS-R REDEFINES WS-FILE-STATUS-FIELDS.
008200     05  WS-STATUS-BYTE-1        PIC X(01).
008300     05  FILLER                  PIC X(03).
008400*
008500     COPY RWDPNTS.
008600*
008700 01  WC-ACCEPT                   PIC X(02)   VALUE SPACE.
008800 01  HEADLINE                    PIC X(78)   VALUE ALL '-'.
008900*
009000*    RUN-LEVEL CONTROL TOTALS, ACCUMULATED ACROSS EVERY CALL
009100*    TO RPTTRXPR AND CUSTREG MADE THIS SESSION. PRINTED BY
009200*    OPTION 90 - Z0100-PRINT-CONTROL-REPORT.
009300*
009400 01  WS-RUN-TOTALS.
009500     05  WS-TX-READ              PIC 9(07)        COMP-3.
009600     05  WS-TX-ADDED             PIC 9(07)        COMP-3.
009700     05  WS-TX-EDITED            PIC 9(07)        COMP-3.
009800     05  WS-TX-DELETED           PIC 9(07)        COMP-3.
009900     05  WS-TX-REJECTED          PIC 9(07)        COMP-3.
010000     05  WS-TX-POINTS-AWARDED    PIC S9(09)       COMP-3.
010100     05  WS-REG-READ             PIC 9(07)        COMP-3.
010200     05  WS-REG-ACCEPTED         PIC 9(07)        COMP-3.
010300     05  WS-REG-REJECTED         PIC 9(07)        COMP-3.
010400 01  WS-RUN-TOTALS-R REDEFINES WS-RUN-TOTALS.
010500     05  WS-RUN-TOTALS-BYTES     PIC X(40).
010600*
010700 01  WS-RECALC-WORK.
010800     05  WS-RECALC-CUST-ID       PIC 9(06).
010900     05  WS-RECALC-YEAR          PIC 9(04).
011000     05  WS-RECALC-MONTH         PIC 9(02).
011100     05  WS-RECALC-FOUND-SW      PIC X(01) VALUE 'N'.
011200         88  WS-RECALC-FOUND         VALUE 'Y'.
011300*
011400 01  WS-INQRY-WORK.
011500     05  WS-INQRY-MODE           PIC X(01).
011600     05  WS-INQRY-CUST-ID        PIC 9(06).
011700     05  WS-INQRY-YEAR           PIC 9(04).
011800     05  WS-INQRY-MONTH          PIC 9(02).
011900*
012000*    CONTROL REPORT PRINT AREA, SLICED TWO WAYS - A HEADING
012100*    LINE AND A DETAIL (ONE-LINE-PER-COUNTER) LINE.
012200*
012300 01  WS-PRINT-AREA                    PIC X(132).
012400 01  WS-HEADING-LINE REDEFINES WS-PRINT-AREA.
012500     05  FILLER                       PIC X(40) VALUE SPACE.
012600     05  FILLER                       PIC X(25)
012700             VALUE 'SPEND-REWARDS CONTROL RPT'.
012800     05  FILLER                       PIC X(67) VALUE SPACE.
012900 01  WS-DETAIL-LINE REDEFINES WS-PRINT-AREA.
013000     05  WS-D-LABEL                   PIC X(35).
013100     05  WS-D-COUNT                   PIC ZZZ,ZZZ,ZZ9-.
013200     05  FILLER                       PIC X(85) VALUE SPACE.
013300*
013400 77  WS-PROGRAM-NAME              PIC X(08) VALUE 'PBSMAIN '.
013500 77  WS-CTR-IX                    PIC 9(02)        COMP.
013600*
013700*    CALLED-PROGRAM PARAMETER BLOCKS - ONE GROUP PER SUB-
013800*    PROGRAM IN THE SUITE, LAID OUT TO MATCH THAT PROGRAM'S
013900*    OWN LINKAGE SECTION EXACTLY.
014000*
014100 01  LK-TRXPR-PARMS.
014200     05  LK-TX-READ              PIC 9(07)        COMP-3.
014300     05  LK-TX-ADDED             PIC 9(07)        COMP-3.
014400     05  LK-TX-EDITED            PIC 9(07)        COMP-3.
014500     05  LK-TX-DELETED           PIC 9(07)        COMP-3.
014600     05  LK-TX-REJECTED          PIC 9(07)        COMP-3.
014700     05  LK-TX-POINTS-AWARDED    PIC S9(09)       COMP-3.
014800*
014900 01  LK-CUSTREG-PARMS.
015000     05  LK-REG-READ             PIC 9(07)        COMP-3.
015100     05  LK-REG-ACCEPTED         PIC 9(07)        COMP-3.
015200     05  LK-REG-REJECTED         PIC 9(07)        COMP-3.
015300*
015400 01  LK-RECALC-PARMS.
015500     05  LK-CUST-ID              PIC 9(06).
015600     05  LK-YEAR                 PIC 9(04).
015700     05  LK-MONTH                PIC 9(02).
015800     05  LK-NEW-POINTS           PIC S9(07)       COMP-3.
015900*
016000 01  LK-INQRY-PARMS.
016100     05  LK-INQRY-MODE           PIC X(01).
016200         88  LK-MODE-SINGLE          VALUE 'S'.
016300         88  LK-MODE-ALL-MONTHS      VALUE 'A'.
016400     05  LK-INQRY-CUST-ID        PIC 9(06).
016500     05  LK-INQRY-YEAR           PIC 9(04).
016600     05  LK-INQRY-MONTH          PIC 9(02).
016700     05  LK-INQRY-NOT-FOUND-SW   PIC X(01).
016800         88  LK-INQRY-NOT-FOUND      VALUE 'Y'.
016900*
017000     COPY Z0900-ERROR-WKSTG.
017100*
017200**********************************************************
017300 PROCEDURE DIVISION.
017400 0000-MAIN.
017500*
017600     PERFORM A0100-INIT
017700     PERFORM B0100-SHOW-MAIN-MENU
017800         UNTIL IS-EXIT-APPLICATION
017900     PERFORM Z0200-EXIT-APPLICATION
018000*
018100     GOBACK
018200     .
018300**********************************************************
018400 A0100-INIT.
018500*
018600     MOVE ZERO TO WS-RUN-TOTALS
018700     .
018800**********************************************************
018900 B0100-SHOW-MAIN-MENU.
019000*
019100     PERFORM B0110-DISPLAY-MAIN-MENU-LIST
019200     EVALUATE WC-ACCEPT
019300         WHEN '10'
019400             PERFORM C0100-RUN-TRANSACTIONS
019500         WHEN '20'
019600             PERFORM C0200-RUN-REGISTRATIONS
019700         WHEN '30'
019800             PERFORM C0300-RUN-RECALC
019900         WHEN '40'
020000             PERFORM C0400-RUN-INQUIRY
020100         WHEN '90'
020200             PERFORM Z0100-PRINT-CONTROL-REPORT
020300         WHEN '99'
020400             SET IS-EXIT-APPLICATION TO TRUE
020500         WHEN OTHER
020600             DISPLAY 'INVALID MENU SELECTION'
020700     END-EVALUATE
020800     .
020900**********************************************************
021000 B0110-DISPLAY-MAIN-MENU-LIST.
021100*
021200     DISPLAY HEADLINE
021300     DISPLAY 'PBS SPEND-REWARDS HUVUDMENY'
021400     DISPLAY HEADLINE
021500     DISPLAY '(10) Kor transaktionsunderhall (RPTTRXPR)'
021600     DISPLAY '(20) Kor kundregistrering (CUSTREG)'
021700     DISPLAY '(30) Omrakna poang for en kund/manad (RPTRECAL)'
021800     DISPLAY '(40) Poangforfragan / poangrapport (RPTINQRY)'
021900     DISPLAY SPACE
022000     DISPLAY '(90) Skriv ut kontrollrapport'
022100     DISPLAY '(99) Avsluta programmet'
022200     DISPLAY HEADLINE
022300     DISPLAY ': ' WITH NO ADVANCING
022400     ACCEPT WC-ACCEPT
022500     .
022600**********************************************************
022700 C0100-RUN-TRANSACTIONS.
022800*
022900     CALL 'RPTTRXPR' USING LK-TRXPR-PARMS
023000     ADD LK-TX-READ          TO WS-TX-READ
023100     ADD LK-TX-ADDED         TO WS-TX-ADDED
023200     ADD LK-TX-EDITED        TO WS-TX-EDITED
023300     ADD LK-TX-DELETED       TO WS-TX-DELETED
023400     ADD LK-TX-REJECTED      TO WS-TX-REJECTED
023500     ADD LK-TX-POINTS-AWARDED TO WS-TX-POINTS-AWARDED
023600     DISPLAY 'RPTTRXPR COMPLETE - TRANSACTIONS READ: '
023700         LK-TX-READ
023800     .
023900**********************************************************
024000 C0200-RUN-REGISTRATIONS.
024100*
024200     CALL 'CUSTREG' USING LK-CUSTREG-PARMS
024300     ADD LK-REG-READ     TO WS-REG-READ
024400     ADD LK-REG-ACCEPTED TO WS-REG-ACCEPTED
024500     ADD LK-REG-REJECTED TO WS-REG-REJECTED
024600     DISPLAY 'CUSTREG COMPLETE - REGISTRATIONS READ: '
024700         LK-REG-READ
024800     .
024900**********************************************************
025000 C0300-RUN-RECALC.
025100*
025200     DISPLAY 'ENTER CUSTOMER ID (6 DIGITS): ' WITH NO ADVANCING
025300     ACCEPT WS-RECALC-CUST-ID
025400     DISPLAY 'ENTER YEAR (CCYY): ' WITH NO ADVANCING
025500     ACCEPT WS-RECALC-YEAR
025600     DISPLAY 'ENTER MONTH (MM): ' WITH NO ADVANCING
025700     ACCEPT WS-RECALC-MONTH
025800*
025900     MOVE WS-RECALC-CUST-ID TO LK-CUST-ID
026000     MOVE WS-RECALC-YEAR    TO LK-YEAR
026100     MOVE WS-RECALC-MONTH   TO LK-MONTH
026200     CALL 'RPTRECAL' USING LK-RECALC-PARMS
026300*
026400     PERFORM D0100-REPLACE-POINTS-BUCKET
026500     DISPLAY 'RPTRECAL COMPLETE - NEW BALANCE: '
026600         LK-NEW-POINTS
026700     .
026800**********************************************************
026900*    D0100-REPLACE-POINTS-BUCKET
027000*    LOADS THE REWARD-POINTS STORE TO A TABLE, REPLACES (OR
027100*    ADDS) THE BUCKET FOR THE RECALCULATED CUSTOMER/YEAR/
027200*    MONTH WITH THE VALUE RPTRECAL RETURNED, AND REWRITES
027300*    THE STORE - CR061.
027400**********************************************************
027500 D0100-REPLACE-POINTS-BUCKET.
027600*
027700     MOVE ZERO TO RP-TABLE-COUNT
027800     MOVE 'N' TO WS-RWDPNTS-EOF-SWITCH
027900     OPEN INPUT RWDPNTS-FILE
028000     IF NOT WS-RWDPNTS-OK
028100         CONTINUE
028200     ELSE
028300         PERFORM D0200-READ-RWDPNTS
028400         PERFORM D0300-LOAD-RWDPNTS-TABLE
028500             UNTIL WS-RWDPNTS-EOF-REACHED
028600     END-IF
028700     CLOSE RWDPNTS-FILE
028800*
028900     MOVE 'N' TO WS-RECALC-FOUND-SW
029000     PERFORM D0400-TEST-RECALC-ENTRY
029100         VARYING RP-TABLE-IX FROM 1 BY 1
029200         UNTIL RP-TABLE-IX > RP-TABLE-COUNT
029300     IF NOT WS-RECALC-FOUND
029400         ADD 1 TO RP-TABLE-COUNT
029500         MOVE LK-CUST-ID TO RP-T-CUST-ID(RP-TABLE-COUNT)
029600         MOVE LK-YEAR    TO RP-T-YEAR(RP-TABLE-COUNT)
029700         MOVE LK-MONTH   TO RP-T-MONTH(RP-TABLE-COUNT)
029800         MOVE LK-NEW-POINTS TO RP-T-POINTS(RP-TABLE-COUNT)
029900     END-IF
030000*
030100     OPEN OUTPUT RWDPNTS-FILE
030200     PERFORM D0500-WRITE-ONE-RWDPNTS-RECORD
030300         VARYING RP-TABLE-IX FROM 1 BY 1
030400         UNTIL RP-TABLE-IX > RP-TABLE-COUNT
030500     CLOSE RWDPNTS-FILE
030600     .
030700**********************************************************
030800 D0200-READ-RWDPNTS.
030900*
031000     READ RWDPNTS-FILE
031100         AT END SET WS-RWDPNTS-EOF-REACHED TO TRUE
031200     END-READ
031300     .
031400**********************************************************
031500 D0300-LOAD-RWDPNTS-TABLE.
031600*
031700     ADD 1 TO RP-TABLE-COUNT
031800     MOVE RWDPNTS-FILE-RECORD TO RP-TABLE-ENTRY(RP-TABLE-COUNT)
031900     PERFORM D0200-READ-RWDPNTS
032000     .
032100**********************************************************
032200 D0400-TEST-RECALC-ENTRY.
032300*
032400     IF RP-T-CUST-ID(RP-TABLE-IX) = LK-CUST-ID
032500         AND RP-T-YEAR(RP-TABLE-IX) = LK-YEAR
032600         AND RP-T-MONTH(RP-TABLE-IX) = LK-MONTH
032700         MOVE LK-NEW-POINTS TO RP-T-POINTS(RP-TABLE-IX)
032800         SET WS-RECALC-FOUND TO TRUE
032900         MOVE RP-TABLE-COUNT TO RP-TABLE-IX
033000     END-IF
033100     .
033200**********************************************************
033300 D0500-WRITE-ONE-RWDPNTS-RECORD.
033400*
033500     WRITE RWDPNTS-FILE-RECORD
033600         FROM RP-TABLE-ENTRY(RP-TABLE-IX)
033700     .
033800**********************************************************
033900 C0400-RUN-INQUIRY.
034000*
034100     DISPLAY 'SINGLE MONTH (S) OR ALL MONTHS (A): '
034200         WITH NO ADVANCING
034300     ACCEPT WS-INQRY-MODE
034400     DISPLAY 'ENTER CUSTOMER ID (6 DIGITS): ' WITH NO ADVANCING
034500     ACCEPT WS-INQRY-CUST-ID
034600     MOVE WS-INQRY-CUST-ID TO LK-INQRY-CUST-ID
034700     MOVE WS-INQRY-MODE    TO LK-INQRY-MODE
034800*
034900     IF LK-MODE-SINGLE
035000         DISPLAY 'ENTER YEAR (CCYY): ' WITH NO ADVANCING
035100         ACCEPT WS-INQRY-YEAR
035200         DISPLAY 'ENTER MONTH (MM): ' WITH NO ADVANCING
035300         ACCEPT WS-INQRY-MONTH
035400         MOVE WS-INQRY-YEAR  TO LK-INQRY-YEAR
035500         MOVE WS-INQRY-MONTH TO LK-INQRY-MONTH
035600     END-IF
035700*
035800     MOVE 'N' TO LK-INQRY-NOT-FOUND-SW
035900     CALL 'RPTINQRY' USING LK-INQRY-PARMS
036000     IF LK-INQRY-NOT-FOUND
036100         DISPLAY 'CUSTOMER NOT FOUND'
036200     ELSE
036300         DISPLAY 'RPTINQRY COMPLETE - SEE RPTOUT'
036400     END-IF
036500     .
036600**********************************************************
036700 Z0100-PRINT-CONTROL-REPORT.
036800*
036900     OPEN EXTEND RPTOUT-FILE
037000     IF NOT WS-RPTOUT-OK
037100         DISPLAY 'UNABLE TO OPEN RPTOUT FOR CONTROL REPORT'
037200     ELSE
037300         MOVE SPACE TO WS-PRINT-AREA
037400         MOVE 'SPEND-REWARDS CONTROL RPT'
037500             TO WS-HEADING-LINE(41:25)
037600         WRITE RPTOUT-FILE-RECORD FROM WS-PRINT-AREA
037700         PERFORM Z0110-PRINT-ONE-COUNTER
037800             VARYING WS-CTR-IX FROM 1 BY 1
037900             UNTIL WS-CTR-IX > 9
038000         CLOSE RPTOUT-FILE
038100     END-IF
038200     .
038300**********************************************************
038400 Z0110-PRINT-ONE-COUNTER.
038500*
038600     MOVE SPACE TO WS-PRINT-AREA
038700     EVALUATE WS-CTR-IX
038800         WHEN 1
038900             MOVE 'TRANSACTIONS READ..........'
039000                 TO WS-D-LABEL
039100             MOVE WS-TX-READ TO WS-D-COUNT
039200         WHEN 2
039300             MOVE 'TRANSACTIONS ADDED.........'
039400                 TO WS-D-LABEL
039500             MOVE WS-TX-ADDED TO WS-D-COUNT
039600         WHEN 3
039700             MOVE 'TRANSACTIONS EDITED........'
039800                 TO WS-D-LABEL
039900             MOVE WS-TX-EDITED TO WS-D-COUNT
040000         WHEN 4
040100             MOVE 'TRANSACTIONS DELETED.......'
040200                 TO WS-D-LABEL
040300             MOVE WS-TX-DELETED TO WS-D-COUNT
040400         WHEN 5
040500             MOVE 'TRANSACTIONS REJECTED......'
040600                 TO WS-D-LABEL
040700             MOVE WS-TX-REJECTED TO WS-D-COUNT
040800         WHEN 6
040900             MOVE 'TOTAL POINTS AWARDED.......'
041000                 TO WS-D-LABEL
041100             MOVE WS-TX-POINTS-AWARDED TO WS-D-COUNT
041200         WHEN 7
041300             MOVE 'REGISTRATIONS READ.........'
041400                 TO WS-D-LABEL
041500             MOVE WS-REG-READ TO WS-D-COUNT
041600         WHEN 8
041700             MOVE 'REGISTRATIONS ACCEPTED.....'
041800                 TO WS-D-LABEL
041900             MOVE WS-REG-ACCEPTED TO WS-D-COUNT
042000         WHEN 9
042100             MOVE 'REGISTRATIONS REJECTED.....'
042200                 TO WS-D-LABEL
042300             MOVE WS-REG-REJECTED TO WS-D-COUNT
042400     END-EVALUATE
042500     WRITE RPTOUT-FILE-RECORD FROM WS-PRINT-AREA
042600     .
042700**********************************************************
042800 Z0200-EXIT-APPLICATION.
042900*
043000     DISPLAY HEADLINE
043100     DISPLAY '*** AVSLUTAR PROGRAMMET ***'
043200     DISPLAY SPACE
043300     .
