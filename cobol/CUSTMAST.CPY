000100*
000200*    CUSTMAST.CPY
000300*    CUSTOMER MASTER RECORD LAYOUT - REWARD POINTS PROGRAM
000400*    ONE RECORD PER ENROLLED CUSTOMER, KEYED ON CUST-ID.
000500*
000600*    MAINTAINED BY CUSTREG (REGISTRATION) AND READ BY
000700*    RPTTRXPR AND RPTINQRY.
000800*
000900 01  CUSTMAST-RECORD.
001000     05  CM-CUST-ID              PIC 9(06).
001100     05  CM-FIRST-NAME           PIC X(20).
001200     05  CM-LAST-NAME            PIC X(20).
001300     05  CM-EMAIL                PIC X(40).
001400     05  CM-STATUS               PIC X(01).
001500         88  CM-STATUS-ACTIVE        VALUE 'A'.
001600         88  CM-STATUS-INACTIVE      VALUE 'I'.
001700*
001800*    IN-MEMORY TABLE OF THE CUSTOMER MASTER, BUILT BY
001900*    RPTTRXPR AND CUSTREG TO AVOID RE-READING THE FILE
002000*    FOR EVERY CUSTOMER-EXISTS / DUPLICATE-EMAIL CHECK.
002100*
002200 01  CM-TABLE-CONTROL.
002300     05  CM-TABLE-COUNT          PIC 9(05)        COMP-3.
002400     05  CM-TABLE-MAX            PIC 9(05) VALUE 09999.
002500     05  CM-TABLE-IX             PIC 9(05)        COMP.
002600 01  CM-TABLE-AREA.
002700     05  CM-TABLE-ENTRY OCCURS 9999 TIMES
002800             INDEXED BY CM-TABLE-NDX.
002900         10  CM-T-CUST-ID        PIC 9(06).
003000         10  CM-T-FIRST-NAME     PIC X(20).
003100         10  CM-T-LAST-NAME      PIC X(20).
003200         10  CM-T-EMAIL          PIC X(40).
003300         10  CM-T-STATUS         PIC X(01).
