000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RPTPNTCL.
000400 AUTHOR. B KARLSSON.
000500 INSTALLATION. PBS DATA.
000600 DATE-WRITTEN. 03/11/87.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900**********************************************************
001000*    CHANGE LOG
001100*
001200*    03/11/87  BK   ORIG  INITIAL VERSION - POINTS FORMULA
001300*    03/11/87  BK   ORIG  FOR THE SPEND-REWARDS PROGRAM.
001400*    04/02/87  BK   ORIG  ADDED 50-100 AND OVER-100 BANDS
001500*    04/02/87  BK   ORIG  PER MARKETING'S REWARDS SCHEDULE.
001600*    09/14/88  SS   CR017 TRUNCATE EACH BAND SEPARATELY, DO
001700*    09/14/88  SS   CR017 NOT ROUND THE COMBINED AMOUNT.
001800*    01/22/91  PB   CR055 COMMENTED BAND BOUNDARIES AFTER
001900*    01/22/91  PB   CR055 HELP DESK CALLS ON $100.00 EXACT.
002000*    06/30/93  BK   CR081 LINKAGE NOW PASSES AMOUNT AS
002100*    06/30/93  BK   CR081 9(7)V99 TO MATCH TRANREC COPYBOOK.
002200*    11/03/98  SS   Y2K   REVIEWED FOR YEAR 2000 - NO DATE
002300*    11/03/98  SS   Y2K   FIELDS IN THIS PROGRAM, NO CHANGE.
002400*    02/18/02  PB   CR129 RECOMPILED UNDER NEW COBOL
002500*    02/18/02  PB   CR129 COMPILER, NO SOURCE CHANGE.
002600*
002700**********************************************************
002800 ENVIRONMENT DIVISION.
002900*----------------------------------------------------------
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600**********************************************************
003700 DATA DIVISION.
003800*----------------------------------------------------------
003900 FILE SECTION.
004000**********************************************************
004100 WORKING-STORAGE SECTION.
004200*
004300*    WORK AREAS FOR THE BAND CALCULATION
004400*
004500 01  WS-CALC-WORK-AREA.
004600     05  WS-OVER-100-DOLLARS     PIC 9(07)V99     COMP-3.
004700     05  WS-OVER-100-POINTS      PIC 9(07)V99     COMP-3.
004800     05  FILLER                  PIC X(10).
004900*
005000*    REDEFINES OF THE CALC WORK AREA USED WHEN THE AMOUNT
005100*    FALLS IN THE 50.01-100.00 BAND ONLY (NO OVER-100 PART).
005200*
005300 01  WS-CALC-WORK-ALT REDEFINES WS-CALC-WORK-AREA.
005400     05  WS-MID-BAND-DOLLARS     PIC 9(07)V99     COMP-3.
005500     05  FILLER                  PIC X(15).
005600*
005700 77  WS-PROGRAM-NAME             PIC X(08) VALUE 'RPTPNTCL'.
005800*
005900 LINKAGE SECTION.
006000*----------------------------------------------------------
006100 01  LK-TRAN-AMOUNT              PIC 9(07)V99.
006200*
006300*    AMOUNT BROKEN OUT AS WHOLE DOLLARS/CENTS SO THE $100.00
006400*    EXACT-BOUNDARY CASE RAISED BY THE HELP DESK (CR055) CAN
006500*    BE CHECKED ON THE WHOLE-DOLLAR PART ALONE.
006600*
006700 01  LK-TRAN-AMOUNT-R REDEFINES LK-TRAN-AMOUNT.
006800     05  LK-AMOUNT-WHOLE         PIC 9(07).
006900     05  LK-AMOUNT-CENTS         PIC 9(02).
007000 01  LK-CALC-POINTS              PIC S9(07)       COMP-3.
007100*
007200**********************************************************
007300 PROCEDURE DIVISION USING LK-TRAN-AMOUNT, LK-CALC-POINTS.
007400 000-CALCULATE-POINTS.
007500*
007600     PERFORM A0100-CALCULATE-POINTS
007700*
007800     EXIT PROGRAM
007900     .
008000**********************************************************
008100*    A0100-CALCULATE-POINTS
008200*    PER-DOLLAR REWARD SCHEDULE -
008300*       AMOUNT 50.00 OR LESS        .... 0 POINTS
008400*       AMOUNT OVER 50.00 UP TO AND
008500*          INCLUDING 100.00         .... 1 POINT PER DOLLAR
008600*          OF THE PORTION OVER 50.00
008700*       AMOUNT OVER 100.00          .... THE FULL 50-POINT
008800*          50-TO-100 BAND PLUS 2 POINTS PER DOLLAR OF THE
008900*          PORTION OVER 100.00
009000*    THE COMBINED RESULT IS TRUNCATED ONCE, NOT ROUNDED,
009100*    WHEN IT IS STORED INTO THE WHOLE-POINTS FIELD - CR017.
009200**********************************************************
009300 A0100-CALCULATE-POINTS.
009400*
009500     MOVE ZERO TO LK-CALC-POINTS
009600*
009700*    CR055 - THE BAND TEST IS WRITTEN AGAINST THE WHOLE-DOLLAR
009800*    PART OF THE AMOUNT SO THERE IS NO AMBIGUITY AT AN EXACT
009900*    $100.00 OR $50.00 AMOUNT (THE HELP DESK COMPLAINT WAS A
010000*    ROUNDING QUESTION, NOT A PROGRAM BUG, BUT THE TEST READS
010100*    CLEARER THIS WAY).
010200*
010300     IF LK-AMOUNT-WHOLE > 100
010400         OR (LK-AMOUNT-WHOLE = 100 AND LK-AMOUNT-CENTS > 0)
010500         COMPUTE WS-OVER-100-DOLLARS =
010600             LK-TRAN-AMOUNT - 100.00
010700         COMPUTE WS-OVER-100-POINTS =
010800             WS-OVER-100-DOLLARS * 2
010900         COMPUTE LK-CALC-POINTS =
011000             WS-OVER-100-POINTS + 50
011100     ELSE
011200         IF LK-AMOUNT-WHOLE > 50
011300             OR (LK-AMOUNT-WHOLE = 50 AND LK-AMOUNT-CENTS > 0)
011400             COMPUTE WS-MID-BAND-DOLLARS =
011500                 LK-TRAN-AMOUNT - 50.00
011600             MOVE WS-MID-BAND-DOLLARS TO LK-CALC-POINTS
011700         END-IF
011800     END-IF
011900     .
