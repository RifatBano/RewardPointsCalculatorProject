000100*
000200*    CUSTREG.CPY
000300*    CUSTOMER REGISTRATION INPUT RECORD LAYOUT
000400*    ONE RECORD PER APPLICANT SUBMITTED TO THE BATCH
000500*    ENROLLMENT RUN (CUSTREG PROGRAM). FIELDS ARE VALIDATED
000600*    FOR PRESENCE BEFORE A CUSTMAST RECORD IS CREATED.
000700*
000800 01  CUSTREG-RECORD.
000900     05  REG-FIRST               PIC X(20).
001000     05  REG-LAST                PIC X(20).
001100     05  REG-EMAIL               PIC X(40).
001200     05  REG-PASSWORD            PIC X(20).
