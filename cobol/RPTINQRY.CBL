000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RPTINQRY.
000400 AUTHOR. S SVENSSON.
000500 INSTALLATION. PBS DATA.
000600 DATE-WRITTEN. 04/18/87.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900**********************************************************
001000*    CHANGE LOG
001100*
001200*    04/18/87  SS   ORIG  INITIAL VERSION - POINTS ENQUIRY AND
001300*    04/18/87  SS   ORIG  PRINTED POINTS REPORT, CUSTOMER BY
001400*    04/18/87  SS   ORIG  CUSTOMER, MONTH BY MONTH.
001500*    02/09/90  BK   CR038 ADDED THE SINGLE-MONTH ENQUIRY MODE
001600*    02/09/90  BK   CR038 FOR THE HELP DESK - ONE CUSTOMER, ONE
001700*    02/09/90  BK   CR038 YEAR/MONTH, REPORTS ZERO IF NO BUCKET.
001800*    04/14/93  PB   CR073 GRAND TOTAL LINE ADDED AT OPERATOR
001900*    04/14/93  PB   CR073 REQUEST - TIES OUT TO THE BATCH
002000*    04/14/93  PB   CR073 CONTROL REPORT'S POINTS-AWARDED FIGURE.
002100*    11/03/98  SS   Y2K   RP-YEAR IS A FULL 4-DIGIT CCYY FIELD,
002200*    11/03/98  SS   Y2K   NO WINDOWING REQUIRED.
002300*    02/18/02  PB   CR129 RECOMPILED UNDER NEW COBOL COMPILER,
002400*    02/18/02  PB   CR129 NO SOURCE CHANGE.
002500*
002600**********************************************************
002700 ENVIRONMENT DIVISION.
002800*----------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CUSTMAST-FILE ASSIGN TO CUSTMAST
003600         ORGANIZATION IS SEQUENTIAL
003700         ACCESS MODE IS SEQUENTIAL
003800         FILE STATUS IS WS-CUSTMAST-STATUS.
003900     SELECT RWDPNTS-FILE ASSIGN TO RWDPNTS
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS WS-RWDPNTS-STATUS.
004300     SELECT RPTOUT-FILE ASSIGN TO RPTOUT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-RPTOUT-STATUS.
004600**********************************************************
004700 DATA DIVISION.
004800*----------------------------------------------------------
004900 FILE SECTION.
005000 FD  CUSTMAST-FILE
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 87 CHARACTERS.
005300 01  CUSTMAST-FILE-RECORD        PIC X(87).
005400*
005500 FD  RWDPNTS-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 19 CHARACTERS.
005800 01  RWDPNTS-FILE-RECORD         PIC X(19).
005900*
006000 FD  RPTOUT-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 132 CHARACTERS.
006300 01  RPTOUT-LINE                 PIC X(132).
006400**********************************************************
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-SWITCHES.
006800     05  WS-CUSTMAST-EOF-SWITCH  PIC X(01) VALUE 'N'.
006900         88  WS-CUSTMAST-EOF         VALUE 'Y'.
007000     05  WS-RWDPNTS-EOF-SWITCH   PIC X(01) VALUE 'N'.
007100         88  WS-RWDPNTS-EOF          VALUE 'Y'.
007200     05  WS-CUSTOMER-FOUND-SW    PIC X(01) VALUE 'N'.
007300         88  WS-CUSTOMER-FOUND       VALUE 'Y'.
007400     05  WS-BUCKET-FOUND-SW      PIC X(01) VALUE 'N'.
007500         88  WS-BUCKET-FOUND         VALUE 'Y'.
007600     05  WS-FIRST-CUSTOMER-SW    PIC X(01) VALUE 'Y'.
007700         88  WS-FIRST-CUSTOMER       VALUE 'Y'.
007800*
007900 01  WS-FILE-STATUS-FIELDS.
008000     05  WS-CUSTMAST-STATUS      PIC X(02).
008100         88  WS-CUSTMAST-OK          VALUE '00'.
008200     05  WS-RWDPNTS-STATUS       PIC X(02).
008300         88  WS-RWDPNTS-OK           VALUE '00'.
008400     05  WS-RPTOUT-STATUS        PIC X(02).
008500         88  WS-RPTOUT-OK            VALUE '00'.
008600 01  WS-FILE-STATUS-FIELDS-R REDEFINES WS-FILE-STATUS-FIELDS.
008700     05  WS-STATUS-BYTE-1        PIC X(01).
008800     05  FILLER                  PIC X(05).
008900*
009000     COPY CUSTMAST.
009100     COPY RWDPNTS.
009200*
009300 01  WS-CONTROL-BREAK-FIELDS.
009400     05  WS-PREV-CUST-ID         PIC 9(06) VALUE ZERO.
009500     05  WS-CUST-SUBTOTAL        PIC S9(09)       COMP-3.
009600     05  WS-GRAND-TOTAL          PIC S9(09)       COMP-3.
009700*
009800 01  WS-ENQUIRY-POINTS           PIC S9(07)       COMP-3.
009900 01  WS-ENQUIRY-NAME             PIC X(41) VALUE SPACE.
010000 01  WS-LOOKUP-CUST-ID           PIC 9(06).
010100*
010200*    REPORT LINE LAYOUTS - ALL REDEFINE THE SAME 132-BYTE PRINT
010300*    AREA, MATCHING THE WAY PBSMAIN BUILDS THE BATCH CONTROL
010400*    REPORT.
010500*
010600 01  WS-PRINT-AREA               PIC X(132) VALUE SPACE.
010700 01  WS-HEADING-LINE REDEFINES WS-PRINT-AREA.
010800     05  FILLER                  PIC X(05) VALUE SPACE.
010900     05  WS-H-TITLE              PIC X(30).
011000     05  FILLER                  PIC X(97).
011100 01  WS-COLUMN-LINE REDEFINES WS-PRINT-AREA.
011200     05  FILLER                  PIC X(05) VALUE SPACE.
011300     05  WS-C-CUST-ID            PIC X(10).
011400     05  WS-C-NAME               PIC X(41).
011500     05  WS-C-YEAR               PIC X(06).
011600     05  WS-C-MONTH              PIC X(07).
011700     05  WS-C-POINTS             PIC X(08).
011800     05  FILLER                  PIC X(55).
011900 01  WS-DETAIL-LINE REDEFINES WS-PRINT-AREA.
012000     05  FILLER                  PIC X(05) VALUE SPACE.
012100     05  WS-D-CUST-ID            PIC 9(06).
012200     05  FILLER                  PIC X(04) VALUE SPACE.
012300     05  WS-D-NAME               PIC X(41).
012400     05  WS-D-YEAR               PIC 9(04).
012500     05  FILLER                  PIC X(04) VALUE SPACE.
012600     05  WS-D-MONTH              PIC 9(02).
012700     05  FILLER                  PIC X(07) VALUE SPACE.
012800     05  WS-D-POINTS             PIC -(6)9.
012900     05  FILLER                  PIC X(52).
013000 01  WS-TOTAL-LINE REDEFINES WS-PRINT-AREA.
013100     05  FILLER                  PIC X(05) VALUE SPACE.
013200     05  WS-T-LABEL              PIC X(28).
013300     05  WS-T-POINTS             PIC -(6)9.
013400     05  FILLER                  PIC X(92).
013500*
013600 77  WS-PROGRAM-NAME             PIC X(08) VALUE 'RPTINQRY'.
013700*
013800 LINKAGE SECTION.
013900*----------------------------------------------------------
014000 01  LK-INQRY-PARMS.
014100     05  LK-INQRY-MODE           PIC X(01).
014200         88  LK-MODE-SINGLE          VALUE 'S'.
014300         88  LK-MODE-ALL-MONTHS      VALUE 'A'.
014400     05  LK-INQRY-CUST-ID        PIC 9(06).
014500     05  LK-INQRY-YEAR           PIC 9(04).
014600     05  LK-INQRY-MONTH          PIC 9(02).
014700     05  LK-INQRY-NOT-FOUND-SW   PIC X(01).
014800         88  LK-INQRY-NOT-FOUND      VALUE 'Y'.
014900*
015000**********************************************************
015100 PROCEDURE DIVISION USING LK-INQRY-PARMS.
015200 000-INQUIRE-POINTS.
015300*
015400     PERFORM 100-INIT
015500     EVALUATE TRUE
015600         WHEN LK-MODE-SINGLE
015700             PERFORM B0100-INQUIRE-SINGLE-MONTH
015800         WHEN LK-MODE-ALL-MONTHS
015900             PERFORM B0200-INQUIRE-ALL-MONTHS
016000     END-EVALUATE
016100     CLOSE CUSTMAST-FILE RWDPNTS-FILE RPTOUT-FILE
016200*
016300     EXIT PROGRAM
016400     .
016500**********************************************************
016600 100-INIT.
016700*
016800     MOVE ZERO TO CM-TABLE-COUNT
016900     MOVE ZERO TO WS-GRAND-TOTAL, WS-CUST-SUBTOTAL
017000     MOVE 'N' TO LK-INQRY-NOT-FOUND-SW
017100     OPEN INPUT CUSTMAST-FILE
017200     IF NOT WS-CUSTMAST-OK
017300         SET WS-CUSTMAST-EOF TO TRUE
017400     ELSE
017500         READ CUSTMAST-FILE
017600             AT END SET WS-CUSTMAST-EOF TO TRUE
017700         END-READ
017800     END-IF
017900     PERFORM 200-LOAD-CUSTMAST-TABLE
018000         UNTIL WS-CUSTMAST-EOF
018100     CLOSE CUSTMAST-FILE
018200     OPEN OUTPUT RPTOUT-FILE
018300     .
018400**********************************************************
018500 200-LOAD-CUSTMAST-TABLE.
018600*
018700     ADD 1 TO CM-TABLE-COUNT
018800     MOVE CUSTMAST-FILE-RECORD TO CM-TABLE-ENTRY(CM-TABLE-COUNT)
018900     READ CUSTMAST-FILE
019000         AT END SET WS-CUSTMAST-EOF TO TRUE
019100     END-READ
019200     .
019300**********************************************************
019400 300-FIND-CUSTOMER-NAME.
019500*
019600     MOVE 'N' TO WS-CUSTOMER-FOUND-SW
019700     MOVE SPACE TO WS-ENQUIRY-NAME
019800     PERFORM 301-TEST-CUSTOMER-NAME
019900         VARYING CM-TABLE-IX FROM 1 BY 1
020000         UNTIL CM-TABLE-IX > CM-TABLE-COUNT
020100     .
020200**********************************************************
020300 301-TEST-CUSTOMER-NAME.
020400*
020500     IF CM-T-CUST-ID(CM-TABLE-IX) = WS-LOOKUP-CUST-ID
020600         SET WS-CUSTOMER-FOUND TO TRUE
020700         STRING CM-T-FIRST-NAME(CM-TABLE-IX) DELIMITED BY SIZE
020800             SPACE DELIMITED BY SIZE
020900             CM-T-LAST-NAME(CM-TABLE-IX) DELIMITED BY SIZE
021000             INTO WS-ENQUIRY-NAME
021100         MOVE CM-TABLE-COUNT TO CM-TABLE-IX
021200     END-IF
021300     .
021400**********************************************************
021500 B0100-INQUIRE-SINGLE-MONTH.
021600*
021700     MOVE LK-INQRY-CUST-ID TO WS-LOOKUP-CUST-ID
021800     PERFORM 300-FIND-CUSTOMER-NAME
021900     IF NOT WS-CUSTOMER-FOUND
022000         SET LK-INQRY-NOT-FOUND TO TRUE
022100     ELSE
022200         MOVE ZERO TO WS-ENQUIRY-POINTS
022300         MOVE 'N' TO WS-BUCKET-FOUND-SW
022400         OPEN INPUT RWDPNTS-FILE
022500         IF NOT WS-RWDPNTS-OK
022600             SET WS-RWDPNTS-EOF TO TRUE
022700         ELSE
022800             READ RWDPNTS-FILE
022900                 AT END SET WS-RWDPNTS-EOF TO TRUE
023000             END-READ
023100         END-IF
023200         PERFORM 320-SCAN-FOR-BUCKET
023300             UNTIL WS-RWDPNTS-EOF
023400         CLOSE RWDPNTS-FILE
023500         PERFORM C0100-PRINT-HEADING
023600         PERFORM C0200-PRINT-COLUMN-HEADINGS
023700         MOVE LK-INQRY-CUST-ID TO WS-D-CUST-ID
023800         MOVE WS-ENQUIRY-NAME  TO WS-D-NAME
023900         MOVE LK-INQRY-YEAR    TO WS-D-YEAR
024000         MOVE LK-INQRY-MONTH   TO WS-D-MONTH
024100         MOVE WS-ENQUIRY-POINTS TO WS-D-POINTS
024200         PERFORM C0400-WRITE-PRINT-LINE
024300     END-IF
024400     .
024500**********************************************************
024600 320-SCAN-FOR-BUCKET.
024700*
024800     MOVE RWDPNTS-FILE-RECORD TO RWDPNTS-RECORD
024900     IF RP-CUST-ID = LK-INQRY-CUST-ID
025000         AND RP-YEAR = LK-INQRY-YEAR
025100         AND RP-MONTH = LK-INQRY-MONTH
025200         SET WS-BUCKET-FOUND TO TRUE
025300         ADD RP-POINTS TO WS-ENQUIRY-POINTS
025400     END-IF
025500     READ RWDPNTS-FILE
025600         AT END SET WS-RWDPNTS-EOF TO TRUE
025700     END-READ
025800     .
025900**********************************************************
026000 B0200-INQUIRE-ALL-MONTHS.
026100*
026200     MOVE LK-INQRY-CUST-ID TO WS-LOOKUP-CUST-ID
026300     PERFORM 300-FIND-CUSTOMER-NAME
026400     IF NOT WS-CUSTOMER-FOUND
026500         SET LK-INQRY-NOT-FOUND TO TRUE
026600     ELSE
026700         PERFORM C0100-PRINT-HEADING
026800         PERFORM C0200-PRINT-COLUMN-HEADINGS
026900         MOVE 'Y' TO WS-FIRST-CUSTOMER-SW
027000         MOVE ZERO TO WS-PREV-CUST-ID
027100         OPEN INPUT RWDPNTS-FILE
027200         IF NOT WS-RWDPNTS-OK
027300             SET WS-RWDPNTS-EOF TO TRUE
027400         ELSE
027500             READ RWDPNTS-FILE
027600                 AT END SET WS-RWDPNTS-EOF TO TRUE
027700             END-READ
027800         END-IF
027900         PERFORM 400-PRINT-BUCKET-LINE
028000             UNTIL WS-RWDPNTS-EOF
028100         IF NOT WS-FIRST-CUSTOMER
028200             PERFORM C0300-PRINT-CUSTOMER-SUBTOTAL
028300         END-IF
028400         PERFORM C0500-PRINT-GRAND-TOTAL
028500         CLOSE RWDPNTS-FILE
028600     END-IF
028700     .
028800**********************************************************
028900*    400-PRINT-BUCKET-LINE IS FILTERED TO THE ONE CUSTOMER
029000*    NAMED IN LK-INQRY-CUST-ID - THE "ALL MONTHS" ENQUIRY IS
029100*    SCOPED TO A SINGLE CUSTOMER, NOT A WHOLE-FILE LISTING.
029200**********************************************************
029300 400-PRINT-BUCKET-LINE.
029400*
029500     MOVE RWDPNTS-FILE-RECORD TO RWDPNTS-RECORD
029600     IF RP-CUST-ID = LK-INQRY-CUST-ID
029700         IF RP-CUST-ID NOT = WS-PREV-CUST-ID
029800             MOVE 'N' TO WS-FIRST-CUSTOMER-SW
029900             MOVE ZERO TO WS-CUST-SUBTOTAL
030000             MOVE RP-CUST-ID TO WS-PREV-CUST-ID
030100         END-IF
030200*
030300         MOVE RP-CUST-ID TO WS-D-CUST-ID
030400         MOVE WS-ENQUIRY-NAME TO WS-D-NAME
030500         MOVE RP-YEAR  TO WS-D-YEAR
030600         MOVE RP-MONTH TO WS-D-MONTH
030700         MOVE RP-POINTS TO WS-D-POINTS
030800         PERFORM C0400-WRITE-PRINT-LINE
030900*
031000         ADD RP-POINTS TO WS-CUST-SUBTOTAL
031100         ADD RP-POINTS TO WS-GRAND-TOTAL
031200     END-IF
031300*
031400     READ RWDPNTS-FILE
031500         AT END SET WS-RWDPNTS-EOF TO TRUE
031600     END-READ
031700     .
031800**********************************************************
031900 C0100-PRINT-HEADING.
032000*
032100     MOVE SPACE TO WS-PRINT-AREA
032200     MOVE 'REWARD POINTS REPORT' TO WS-H-TITLE
032300     PERFORM C0400-WRITE-PRINT-LINE
032400     .
032500**********************************************************
032600 C0200-PRINT-COLUMN-HEADINGS.
032700*
032800     MOVE SPACE TO WS-PRINT-AREA
032900     MOVE 'CUST-ID'   TO WS-C-CUST-ID
033000     MOVE 'NAME'      TO WS-C-NAME
033100     MOVE 'YEAR'      TO WS-C-YEAR
033200     MOVE 'MONTH'     TO WS-C-MONTH
033300     MOVE 'POINTS'    TO WS-C-POINTS
033400     PERFORM C0400-WRITE-PRINT-LINE
033500     .
033600**********************************************************
033700 C0300-PRINT-CUSTOMER-SUBTOTAL.
033800*
033900     MOVE SPACE TO WS-PRINT-AREA
034000     MOVE 'CUSTOMER SUBTOTAL' TO WS-T-LABEL
034100     MOVE WS-CUST-SUBTOTAL TO WS-T-POINTS
034200     PERFORM C0400-WRITE-PRINT-LINE
034300     .
034400**********************************************************
034500 C0400-WRITE-PRINT-LINE.
034600*
034700     MOVE WS-PRINT-AREA TO RPTOUT-LINE
034800     WRITE RPTOUT-LINE
034900     MOVE SPACE TO WS-PRINT-AREA
035000     .
035100**********************************************************
035200 C0500-PRINT-GRAND-TOTAL.
035300*
035400     MOVE SPACE TO WS-PRINT-AREA
035500     MOVE 'GRAND TOTAL - ALL MONTHS' TO WS-T-LABEL
035600     MOVE WS-GRAND-TOTAL TO WS-T-POINTS
035700     PERFORM C0400-WRITE-PRINT-LINE
035800     .
