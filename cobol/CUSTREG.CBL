000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CUSTREG.
000400 AUTHOR. B KARLSSON.
000500 INSTALLATION. PBS DATA.
000600 DATE-WRITTEN. 04/25/87.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900**********************************************************
001000*    CHANGE LOG
001100*
001200*    04/25/87  BK   ORIG  INITIAL VERSION - BATCH CUSTOMER
001300*    04/25/87  BK   ORIG  REGISTRATION, REPLACES THE OLD
001400*    04/25/87  BK   ORIG  TERMINAL ADD-A-CUSTOMER SCREEN.
001500*    06/11/89  SS   CR028 REJECT ANY BLANK FIRST/LAST NAME,
001600*    06/11/89  SS   CR028 EMAIL OR PASSWORD FIELD.
001700*    09/03/90  PB   CR046 PASSWORD MUST BE AT LEAST 6
001800*    09/03/90  PB   CR046 CHARACTERS - SECURITY OFFICE REQUEST.
001900*    01/14/94  BK   CR086 REJECT DUPLICATE EMAIL ADDRESSES -
002000*    01/14/94  BK   CR086 ONE LOGIN PER CUSTOMER.
002100*    11/03/98  SS   Y2K   NO DATE FIELDS IN THIS PROGRAM, NO
002200*    11/03/98  SS   Y2K   CHANGE REQUIRED.
002300*    02/18/02  PB   CR129 RECOMPILED UNDER NEW COBOL COMPILER,
002400*    02/18/02  PB   CR129 NO SOURCE CHANGE.
002500*
002600**********************************************************
002700 ENVIRONMENT DIVISION.
002800*----------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CUSTMAST-FILE ASSIGN TO CUSTMAST
003600         ORGANIZATION IS SEQUENTIAL
003700         ACCESS MODE IS SEQUENTIAL
003800         FILE STATUS IS WS-CUSTMAST-STATUS.
003900     SELECT CUSTREG-FILE ASSIGN TO CUSTREG
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS WS-CUSTREG-STATUS.
004300**********************************************************
004400 DATA DIVISION.
004500*----------------------------------------------------------
004600 FILE SECTION.
004700 FD  CUSTMAST-FILE
004800     LABEL RECORDS ARE STANDARD
004900     RECORD CONTAINS 87 CHARACTERS.
005000 01  CUSTMAST-FILE-RECORD        PIC X(87).
005100*
005200 FD  CUSTREG-FILE
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 100 CHARACTERS.
005500     COPY CUSTREG.
005600**********************************************************
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-SWITCHES.
006000     05  WS-CUSTMAST-EOF-SWITCH  PIC X(01) VALUE 'N'.
006100         88  WS-CUSTMAST-EOF         VALUE 'Y'.
006200     05  WS-CUSTREG-EOF-SWITCH   PIC X(01) VALUE 'N'.
006300         88  WS-CUSTREG-EOF          VALUE 'Y'.
006400     05  WS-REGISTRATION-VALID-SW PIC X(01) VALUE 'Y'.
006500         88  WS-REGISTRATION-VALID   VALUE 'Y'.
006600     05  WS-DUPLICATE-EMAIL-SW   PIC X(01) VALUE 'N'.
006700         88  WS-DUPLICATE-EMAIL      VALUE 'Y'.
006800*
006900 01  WS-FILE-STATUS-FIELDS.
007000     05  WS-CUSTMAST-STATUS      PIC X(02).
007100         88  WS-CUSTMAST-OK          VALUE '00'.
007200     05  WS-CUSTREG-STATUS       PIC X(02).
007300         88  WS-CUSTREG-OK           VALUE '00'.
007400 01  WS-FILE-STATUS-FIELDS-R REDEFINES WS-FILE-STATUS-FIELDS.
007500     05  WS-STATUS-BYTE-1        PIC X(01).
007600     05  FILLER                  PIC X(03).
007700*
007800     COPY CUSTMAST.
007900*
008000 01  WS-CONTROL-TOTALS.
008100     05  WS-REG-READ             PIC 9(07)        COMP-3.
008200     05  WS-REG-ACCEPTED         PIC 9(07)        COMP-3.
008300     05  WS-REG-REJECTED         PIC 9(07)        COMP-3.
008400 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.
008500     05  WS-CONTROL-TOTALS-BYTES PIC X(12).
008600*
008700 01  WS-NEXT-ID-WORK-AREA.
008800     05  WS-NEXT-CUST-ID         PIC 9(06)        COMP-3.
008900     05  WS-HIGH-CUST-ID         PIC 9(06)        COMP-3.
009000 01  WS-NEXT-ID-WORK-ALT REDEFINES WS-NEXT-ID-WORK-AREA.
009100     05  WS-NEXT-ID-BYTES        PIC X(04).
009200     05  FILLER                  PIC X(04).
009300*
009400 01  WS-PASSWORD-WORK.
009500     05  WS-PASSWORD-LENGTH      PIC 9(02)        COMP.
009600*
009700 01  WS-REJECT-REASON            PIC X(30) VALUE SPACE.
009800*
009900 77  WS-PROGRAM-NAME             PIC X(08) VALUE 'CUSTREG '.
010000*
010100     COPY Z0900-ERROR-WKSTG.
010200*
010300 LINKAGE SECTION.
010400*----------------------------------------------------------
010500 01  LK-CUSTREG-PARMS.
010600     05  LK-REG-READ             PIC 9(07)        COMP-3.
010700     05  LK-REG-ACCEPTED         PIC 9(07)        COMP-3.
010800     05  LK-REG-REJECTED         PIC 9(07)        COMP-3.
010900*
011000**********************************************************
011100 PROCEDURE DIVISION USING LK-CUSTREG-PARMS.
011200 000-MAINTAIN-CUSTOMERS.
011300*
011400     MOVE 'CUSTREG' TO WC-MSG-SRCFILE
011500     PERFORM 100-INIT
011600     PERFORM 200-READ-REGISTRATION
011700     PERFORM 210-EDIT-REGISTRATION
011800         UNTIL WS-CUSTREG-EOF
011900     PERFORM 800-WRITE-CUSTMAST-STORE
012000     PERFORM 900-RETURN-CONTROL-TOTALS
012100     CLOSE CUSTREG-FILE
012200*
012300     EXIT PROGRAM
012400     .
012500**********************************************************
012600 100-INIT.
012700*
012800     MOVE ZERO TO WS-REG-READ, WS-REG-ACCEPTED, WS-REG-REJECTED
012900     MOVE ZERO TO CM-TABLE-COUNT
013000     OPEN INPUT CUSTMAST-FILE
013100     IF NOT WS-CUSTMAST-OK
013200         SET WS-CUSTMAST-EOF TO TRUE
013300     ELSE
013400         READ CUSTMAST-FILE
013500             AT END SET WS-CUSTMAST-EOF TO TRUE
013600         END-READ
013700     END-IF
013800     PERFORM 120-LOAD-CUSTMAST-TABLE
013900         UNTIL WS-CUSTMAST-EOF
014000     CLOSE CUSTMAST-FILE
014100*
014200     MOVE ZERO TO WS-HIGH-CUST-ID
014300     PERFORM 130-FIND-HIGHEST-CUST-ID
014400         VARYING CM-TABLE-IX FROM 1 BY 1
014500         UNTIL CM-TABLE-IX > CM-TABLE-COUNT
014600     ADD 1 TO WS-HIGH-CUST-ID GIVING WS-NEXT-CUST-ID
014700*
014800     OPEN INPUT CUSTREG-FILE
014900     IF NOT WS-CUSTREG-OK
015000         SET WS-CUSTREG-EOF TO TRUE
015100     END-IF
015200     .
015300**********************************************************
015400 120-LOAD-CUSTMAST-TABLE.
015500*
015600     ADD 1 TO CM-TABLE-COUNT
015700     MOVE CUSTMAST-FILE-RECORD TO CM-TABLE-ENTRY(CM-TABLE-COUNT)
015800     READ CUSTMAST-FILE
015900         AT END SET WS-CUSTMAST-EOF TO TRUE
016000     END-READ
016100     .
016200**********************************************************
016300 130-FIND-HIGHEST-CUST-ID.
016400*
016500     IF CM-T-CUST-ID(CM-TABLE-IX) > WS-HIGH-CUST-ID
016600         MOVE CM-T-CUST-ID(CM-TABLE-IX) TO WS-HIGH-CUST-ID
016700     END-IF
016800     .
016900**********************************************************
017000 200-READ-REGISTRATION.
017100*
017200     READ CUSTREG-FILE
017300         AT END SET WS-CUSTREG-EOF TO TRUE
017400     END-READ
017500     .
017600**********************************************************
017700 210-EDIT-REGISTRATION.
017800*
017900     ADD 1 TO WS-REG-READ
018000     PERFORM B0100-VALIDATE-REGISTRATION
018100     IF NOT WS-REGISTRATION-VALID
018200         PERFORM 600-REJECT-REGISTRATION
018300     ELSE
018400         PERFORM B0200-CHECK-DUPLICATE-EMAIL
018500         IF WS-DUPLICATE-EMAIL
018600             MOVE 'DUPLICATE EMAIL ADDRESS' TO WS-REJECT-REASON
018700             PERFORM 600-REJECT-REGISTRATION
018800         ELSE
018900             PERFORM B0300-WRITE-CUSTOMER
019000             ADD 1 TO WS-REG-ACCEPTED
019100         END-IF
019200     END-IF
019300*
019400     PERFORM 200-READ-REGISTRATION
019500     .
019600**********************************************************
019700 B0100-VALIDATE-REGISTRATION.
019800*
019900     MOVE 'Y' TO WS-REGISTRATION-VALID-SW
020000     IF REG-FIRST = SPACE
020100         MOVE 'N' TO WS-REGISTRATION-VALID-SW
020200         MOVE 'FIRST NAME IS BLANK' TO WS-REJECT-REASON
020300     END-IF
020400     IF WS-REGISTRATION-VALID AND REG-LAST = SPACE
020500         MOVE 'N' TO WS-REGISTRATION-VALID-SW
020600         MOVE 'LAST NAME IS BLANK' TO WS-REJECT-REASON
020700     END-IF
020800     IF WS-REGISTRATION-VALID AND REG-EMAIL = SPACE
020900         MOVE 'N' TO WS-REGISTRATION-VALID-SW
021000         MOVE 'EMAIL IS BLANK' TO WS-REJECT-REASON
021100     END-IF
021200     IF WS-REGISTRATION-VALID AND REG-PASSWORD = SPACE
021300         MOVE 'N' TO WS-REGISTRATION-VALID-SW
021400         MOVE 'PASSWORD IS BLANK' TO WS-REJECT-REASON
021500     END-IF
021600*
021700*    PASSWORD MUST BE AT LEAST 6 CHARACTERS - CR046. LENGTH IS
021800*    COUNTED BY TALLYING THE NON-SPACE CHARACTERS RUNNING UP TO
021900*    THE FIRST TRAILING SPACE, THE SAME WAY THE OLD TERMINAL
022000*    SCREEN USED TO CHECK ACCEPT FIELDS.
022100*
022200     IF WS-REGISTRATION-VALID
022300         MOVE ZERO TO WS-PASSWORD-LENGTH
022400         INSPECT REG-PASSWORD TALLYING WS-PASSWORD-LENGTH
022500             FOR CHARACTERS BEFORE INITIAL SPACE
022600         IF WS-PASSWORD-LENGTH < 6
022700             MOVE 'N' TO WS-REGISTRATION-VALID-SW
022800             MOVE 'PASSWORD TOO SHORT' TO WS-REJECT-REASON
022900         END-IF
023000     END-IF
023100     .
023200**********************************************************
023300 B0200-CHECK-DUPLICATE-EMAIL.
023400*
023500     MOVE 'N' TO WS-DUPLICATE-EMAIL-SW
023600     PERFORM 220-TEST-EMAIL-ENTRY
023700         VARYING CM-TABLE-IX FROM 1 BY 1
023800         UNTIL CM-TABLE-IX > CM-TABLE-COUNT
023900     .
024000**********************************************************
024100 220-TEST-EMAIL-ENTRY.
024200*
024300     IF CM-T-EMAIL(CM-TABLE-IX) = REG-EMAIL
024400         AND CM-T-STATUS(CM-TABLE-IX) = 'A'
024500         SET WS-DUPLICATE-EMAIL TO TRUE
024600         MOVE CM-TABLE-COUNT TO CM-TABLE-IX
024700     END-IF
024800     .
024900**********************************************************
025000 B0300-WRITE-CUSTOMER.
025100*
025200     ADD 1 TO CM-TABLE-COUNT
025300     MOVE WS-NEXT-CUST-ID TO CM-T-CUST-ID(CM-TABLE-COUNT)
025400     MOVE REG-FIRST       TO CM-T-FIRST-NAME(CM-TABLE-COUNT)
025500     MOVE REG-LAST        TO CM-T-LAST-NAME(CM-TABLE-COUNT)
025600     MOVE REG-EMAIL       TO CM-T-EMAIL(CM-TABLE-COUNT)
025700     MOVE 'A'             TO CM-T-STATUS(CM-TABLE-COUNT)
025800     ADD 1 TO WS-NEXT-CUST-ID
025900     .
026000**********************************************************
026100 600-REJECT-REGISTRATION.
026200*
026300     ADD 1 TO WS-REG-REJECTED
026400     MOVE WS-REJECT-REASON TO WC-MSG-REASON
026500     MOVE REG-EMAIL(1:15)  TO WC-MSG-KEY
026600     MOVE '210-EDIT-REGISTRATION' TO WC-MSG-PARA
026700     PERFORM Z0900-ERROR-ROUTINE
026800     .
026900**********************************************************
027000 800-WRITE-CUSTMAST-STORE.
027100*
027200     OPEN OUTPUT CUSTMAST-FILE
027300     PERFORM 801-WRITE-ONE-CUSTMAST-RECORD
027400         VARYING CM-TABLE-IX FROM 1 BY 1
027500         UNTIL CM-TABLE-IX > CM-TABLE-COUNT
027600     CLOSE CUSTMAST-FILE
027700     .
027800**********************************************************
027900 801-WRITE-ONE-CUSTMAST-RECORD.
028000*
028100     WRITE CUSTMAST-FILE-RECORD FROM CM-TABLE-ENTRY(CM-TABLE-IX)
028200     .
028300**********************************************************
028400 900-RETURN-CONTROL-TOTALS.
028500*
028600     MOVE WS-REG-READ     TO LK-REG-READ
028700     MOVE WS-REG-ACCEPTED TO LK-REG-ACCEPTED
028800     MOVE WS-REG-REJECTED TO LK-REG-REJECTED
028900     .
029000**********************************************************
029100 Z0900-ERROR-ROUTINE.
029200     COPY Z0900-ERROR-ROUTINE.
029300 .
