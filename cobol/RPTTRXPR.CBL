000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RPTTRXPR.
000400 AUTHOR. P BENGTSSON.
000500 INSTALLATION. PBS DATA.
000600 DATE-WRITTEN. 04/10/87.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900**********************************************************
001000*    CHANGE LOG
001100*
001200*    04/10/87  PB   ORIG  INITIAL VERSION - TRANCODE-DRIVEN
001300*    04/10/87  PB   ORIG  MAINTENANCE OF THE TRANSACTION STORE,
001400*    04/10/87  PB   ORIG  MODELLED ON THE BANKGIRO POST READER.
001500*    11/02/88  BK   CR019 CUSTOMER MASTER NOW LOADED TO A TABLE
001600*    11/02/88  BK   CR019 INSTEAD OF RANDOM READ - MASTER FILE
001700*    11/02/88  BK   CR019 IS SEQUENTIAL, NO ALTERNATE INDEX.
001800*    05/17/90  SS   CR042 EDIT NO LONGER BACKS OUT THE OLD
001900*    05/17/90  SS   CR042 AMOUNT'S POINTS - MARKETING WANTS THE
002000*    05/17/90  SS   CR042 CUSTOMER TO KEEP WHAT WAS ALREADY
002100*    05/17/90  SS   CR042 AWARDED, EVEN WHEN THE SPEND IS EDITED.
002200*    07/02/92  PB   CR062 DELETE POSTS AGAINST THE BUCKET OF THE
002300*    07/02/92  PB   CR062 DELETED TRANSACTION'S OWN DATE, NOT
002400*    07/02/92  PB   CR062 THE CURRENT MONTH.
002500*    11/03/98  SS   Y2K   ALL DATE FIELDS ARE FULL 4-DIGIT CCYY
002600*    11/03/98  SS   Y2K   THROUGHOUT - NO WINDOWING REQUIRED.
002700*    02/18/02  PB   CR129 RECOMPILED UNDER NEW COBOL COMPILER,
002800*    02/18/02  PB   CR129 NO SOURCE CHANGE.
002900*    09/27/04  BK   CR144 ADDED UPSI-0 TRACE SWITCH SO THE
003000*    09/27/04  BK   CR144 OPERATOR CAN TURN ON DISPLAY OF EVERY
003100*    09/27/04  BK   CR144 REJECTED TRANSACTION AT THE CONSOLE.
003200*
003300**********************************************************
003400 ENVIRONMENT DIVISION.
003500*----------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
004000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CUSTMAST-FILE ASSIGN TO CUSTMAST
004500         ORGANIZATION IS SEQUENTIAL
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS WS-CUSTMAST-STATUS.
004800     SELECT TRANIN-FILE ASSIGN TO TRANIN
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-TRANIN-STATUS.
005200     SELECT TRANOUT-FILE ASSIGN TO TRANOUT
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-TRANOUT-STATUS.
005600     SELECT RWDPNTS-FILE ASSIGN TO RWDPNTS
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-RWDPNTS-STATUS.
006000**********************************************************
006100 DATA DIVISION.
006200*----------------------------------------------------------
006300 FILE SECTION.
006400 FD  CUSTMAST-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 87 CHARACTERS.
006700 01  CUSTMAST-FILE-RECORD        PIC X(87).
006800*
006900 FD  TRANIN-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 62 CHARACTERS.
007200 01  TRANIN-FILE-RECORD          PIC X(62).
007300*
007400 FD  TRANOUT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 62 CHARACTERS.
007700 01  TRANOUT-FILE-RECORD         PIC X(62).
007800*
007900 FD  RWDPNTS-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 19 CHARACTERS.
008200 01  RWDPNTS-FILE-RECORD         PIC X(19).
008300**********************************************************
008400 WORKING-STORAGE SECTION.
008500*
008600 01  WS-SWITCHES.
008700     05  WS-TRANIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
008800         88  WS-TRANIN-EOF           VALUE 'Y'.
008900     05  WS-CUSTMAST-EOF-SWITCH  PIC X(01) VALUE 'N'.
009000         88  WS-CUSTMAST-EOF         VALUE 'Y'.
009100     05  WS-TRANOUT-EOF-SWITCH   PIC X(01) VALUE 'N'.
009200         88  WS-TRANOUT-EOF          VALUE 'Y'.
009300     05  WS-RWDPNTS-EOF-SWITCH   PIC X(01) VALUE 'N'.
009400         88  WS-RWDPNTS-EOF          VALUE 'Y'.
009500     05  WS-CUSTOMER-FOUND-SW    PIC X(01) VALUE 'N'.
009600         88  WS-CUSTOMER-FOUND       VALUE 'Y'.
009700     05  WS-TRANSACT-FOUND-SW    PIC X(01) VALUE 'N'.
009800         88  WS-TRANSACT-FOUND       VALUE 'Y'.
009900*
010000 01  WS-FILE-STATUS-FIELDS.
010100     05  WS-CUSTMAST-STATUS      PIC X(02).
010200         88  WS-CUSTMAST-OK          VALUE '00'.
010300     05  WS-TRANIN-STATUS        PIC X(02).
010400         88  WS-TRANIN-OK            VALUE '00'.
010500     05  WS-TRANOUT-STATUS       PIC X(02).
010600         88  WS-TRANOUT-OK           VALUE '00'.
010700     05  WS-RWDPNTS-STATUS       PIC X(02).
010800         88  WS-RWDPNTS-OK           VALUE '00'.
010900 01  WS-FILE-STATUS-FIELDS-R REDEFINES WS-FILE-STATUS-FIELDS.
011000     05  WS-STATUS-BYTE-1        PIC X(01).
011100     05  FILLER                  PIC X(07).
011200*
011300*    COPYBOOK RECORD AREAS AND IN-MEMORY TABLES. CUSTMAST.CPY AND
011400*    RWDPNTS.CPY EACH BRING THEIR OWN OCCURS TABLE; TRANREC.CPY
011500*    BRINGS THE TRANSACTION TABLE USED BY THE ADD/EDIT/DELETE
011600*    PARAGRAPHS BELOW.
011700*
011800     COPY CUSTMAST.
011900     COPY TRANREC.
012000     COPY RWDPNTS.
012100*
012200 01  WS-CONTROL-TOTALS.
012300     05  WS-TX-READ              PIC 9(07)        COMP-3.
012400     05  WS-TX-ADDED             PIC 9(07)        COMP-3.
012500     05  WS-TX-EDITED            PIC 9(07)        COMP-3.
012600     05  WS-TX-DELETED           PIC 9(07)        COMP-3.
012700     05  WS-TX-REJECTED          PIC 9(07)        COMP-3.
012800 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.
012900     05  WS-CONTROL-TOTALS-BYTES PIC X(20).
013000 01  WS-POINTS-TOTAL.
013100     05  WS-TX-POINTS-AWARDED    PIC S9(09)       COMP-3.
013200 01  WS-POINTS-TOTAL-R REDEFINES WS-POINTS-TOTAL.
013300     05  WS-POINTS-TOTAL-SIGN    PIC X(01).
013400     05  FILLER                  PIC X(04).
013500*
013600 01  WS-CALC-WORK-AREA.
013700     05  WS-CALC-POINTS          PIC S9(07)       COMP-3.
013800     05  WS-BUCKET-YEAR          PIC 9(04).
013900     05  WS-BUCKET-MONTH         PIC 9(02).
014000*
014100 01  WS-REJECT-REASON            PIC X(30) VALUE SPACE.
014200*
014300 77  WS-PROGRAM-NAME             PIC X(08) VALUE 'RPTTRXPR'.
014400*
014500     COPY Z0900-ERROR-WKSTG.
014600*
014700 LINKAGE SECTION.
014800*----------------------------------------------------------
014900 01  LK-TRXPR-PARMS.
015000     05  LK-TX-READ              PIC 9(07)        COMP-3.
015100     05  LK-TX-ADDED             PIC 9(07)        COMP-3.
015200     05  LK-TX-EDITED            PIC 9(07)        COMP-3.
015300     05  LK-TX-DELETED           PIC 9(07)        COMP-3.
015400     05  LK-TX-REJECTED          PIC 9(07)        COMP-3.
015500     05  LK-TX-POINTS-AWARDED    PIC S9(09)       COMP-3.
015600*
015700**********************************************************
015800 PROCEDURE DIVISION USING LK-TRXPR-PARMS.
015900 000-PROCESS-TRANSACTIONS.
016000*
016100     MOVE 'RPTTRXPR' TO WC-MSG-SRCFILE
016200     PERFORM 100-INIT
016300     PERFORM 200-LOAD-CUSTMAST-TABLE
016400         UNTIL WS-CUSTMAST-EOF
016500     PERFORM 250-LOAD-TRANOUT-TABLE
016600         UNTIL WS-TRANOUT-EOF
016700     PERFORM 270-LOAD-RWDPNTS-TABLE
016800         UNTIL WS-RWDPNTS-EOF
016900     PERFORM 300-READ-TRANIN
017000     PERFORM 310-EDIT-TRANSACTION
017100         UNTIL WS-TRANIN-EOF
017200     PERFORM 800-WRITE-TRANOUT-STORE
017300     PERFORM 810-WRITE-RWDPNTS-STORE
017400     PERFORM 900-RETURN-CONTROL-TOTALS
017500     CLOSE CUSTMAST-FILE TRANIN-FILE
017600*
017700     EXIT PROGRAM
017800     .
017900**********************************************************
018000 100-INIT.
018100*
018200     MOVE ZERO TO WS-TX-READ, WS-TX-ADDED, WS-TX-EDITED
018300     MOVE ZERO TO WS-TX-DELETED, WS-TX-REJECTED
018400     MOVE ZERO TO WS-TX-POINTS-AWARDED
018500     MOVE ZERO TO CM-TABLE-COUNT, TR-TABLE-COUNT, RP-TABLE-COUNT
018600     OPEN INPUT CUSTMAST-FILE TRANIN-FILE
018700     IF NOT WS-CUSTMAST-OK
018800         SET WS-CUSTMAST-EOF TO TRUE
018900     ELSE
019000         READ CUSTMAST-FILE
019100             AT END SET WS-CUSTMAST-EOF TO TRUE
019200         END-READ
019300     END-IF
019400     IF NOT WS-TRANIN-OK
019500         SET WS-TRANIN-EOF TO TRUE
019600     END-IF
019700*
019800*    THE TRANSACTION STORE AND THE REWARD-POINTS STORE ARE READ
019900*    ONCE HERE TO BUILD THE WORKING TABLES, THEN RE-OPENED FOR
020000*    OUTPUT AT 800/810 ONCE ALL MAINTENANCE HAS BEEN APPLIED.
020100*
020200     OPEN INPUT TRANOUT-FILE
020300     IF NOT WS-TRANOUT-OK
020400         SET WS-TRANOUT-EOF TO TRUE
020500     ELSE
020600         READ TRANOUT-FILE
020700             AT END SET WS-TRANOUT-EOF TO TRUE
020800         END-READ
020900     END-IF
021000     OPEN INPUT RWDPNTS-FILE
021100     IF NOT WS-RWDPNTS-OK
021200         SET WS-RWDPNTS-EOF TO TRUE
021300     ELSE
021400         READ RWDPNTS-FILE
021500             AT END SET WS-RWDPNTS-EOF TO TRUE
021600         END-READ
021700     END-IF
021800     .
021900**********************************************************
022000 200-LOAD-CUSTMAST-TABLE.
022100*
022200     ADD 1 TO CM-TABLE-COUNT
022300     MOVE CUSTMAST-FILE-RECORD TO CM-TABLE-ENTRY(CM-TABLE-COUNT)
022400     READ CUSTMAST-FILE
022500         AT END SET WS-CUSTMAST-EOF TO TRUE
022600     END-READ
022700     .
022800**********************************************************
022900 250-LOAD-TRANOUT-TABLE.
023000*
023100     MOVE TRANOUT-FILE-RECORD TO TRANREC-RECORD
023200     ADD 1 TO TR-TABLE-COUNT
023300     MOVE TR-TRAN-ID  TO TR-T-TRAN-ID(TR-TABLE-COUNT)
023400     MOVE TR-CUST-ID  TO TR-T-CUST-ID(TR-TABLE-COUNT)
023500     MOVE TR-AMOUNT   TO TR-T-AMOUNT(TR-TABLE-COUNT)
023600     MOVE TR-DETAILS  TO TR-T-DETAILS(TR-TABLE-COUNT)
023700     MOVE TR-DATE     TO TR-T-DATE(TR-TABLE-COUNT)
023800     READ TRANOUT-FILE
023900         AT END SET WS-TRANOUT-EOF TO TRUE
024000     END-READ
024100     .
024200**********************************************************
024300 270-LOAD-RWDPNTS-TABLE.
024400*
024500     ADD 1 TO RP-TABLE-COUNT
024600     MOVE RWDPNTS-FILE-RECORD TO RWDPNTS-RECORD
024700     MOVE RP-CUST-ID TO RP-T-CUST-ID(RP-TABLE-COUNT)
024800     MOVE RP-YEAR    TO RP-T-YEAR(RP-TABLE-COUNT)
024900     MOVE RP-MONTH   TO RP-T-MONTH(RP-TABLE-COUNT)
025000     MOVE RP-POINTS  TO RP-T-POINTS(RP-TABLE-COUNT)
025100     READ RWDPNTS-FILE
025200         AT END SET WS-RWDPNTS-EOF TO TRUE
025300     END-READ
025400     .
025500**********************************************************
025600 300-READ-TRANIN.
025700*
025800     READ TRANIN-FILE
025900         AT END SET WS-TRANIN-EOF TO TRUE
026000     END-READ
026100     IF NOT WS-TRANIN-EOF
026200         MOVE TRANIN-FILE-RECORD TO TRANREC-RECORD
026300     END-IF
026400     .
026500**********************************************************
026600 310-EDIT-TRANSACTION.
026700*
026800     ADD 1 TO WS-TX-READ
026900     PERFORM 320-FIND-CUSTOMER
027000*
027100     IF NOT WS-CUSTOMER-FOUND
027200         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
027300         PERFORM 600-REJECT-TRANSACTION
027400     ELSE
027500         EVALUATE TRUE
027600             WHEN TR-ACTION-ADD
027700                 PERFORM 400-ADD-TRANSACTION
027800             WHEN TR-ACTION-EDIT
027900                 PERFORM 420-EDIT-TRANSACTION-REC
028000             WHEN TR-ACTION-DELETE
028100                 PERFORM 440-DELETE-TRANSACTION
028200             WHEN OTHER
028300                 MOVE 'INVALID TRAN-ACTION CODE' TO
028400                     WS-REJECT-REASON
028500                 PERFORM 600-REJECT-TRANSACTION
028600         END-EVALUATE
028700     END-IF
028800*
028900     PERFORM 300-READ-TRANIN
029000     .
029100**********************************************************
029200 320-FIND-CUSTOMER.
029300*
029400     MOVE 'N' TO WS-CUSTOMER-FOUND-SW
029500     PERFORM 321-TEST-CUSTOMER-ENTRY
029600         VARYING CM-TABLE-IX FROM 1 BY 1
029700         UNTIL CM-TABLE-IX > CM-TABLE-COUNT
029800     .
029900**********************************************************
030000 321-TEST-CUSTOMER-ENTRY.
030100*
030200     IF TR-CUST-ID = CM-T-CUST-ID(CM-TABLE-IX)
030300         SET WS-CUSTOMER-FOUND TO TRUE
030400         MOVE CM-TABLE-COUNT TO CM-TABLE-IX
030500     END-IF
030600     .
030700**********************************************************
030800 400-ADD-TRANSACTION.
030900*
031000     CALL 'RPTPNTCL' USING TR-AMOUNT, WS-CALC-POINTS
031100     PERFORM 450-INSERT-TRANSACTION-TABLE
031200     MOVE TR-DATE-CCYY TO WS-BUCKET-YEAR
031300     MOVE TR-DATE-MM   TO WS-BUCKET-MONTH
031400     PERFORM 500-POST-POINTS-ADD
031500     ADD 1 TO WS-TX-ADDED
031600     ADD WS-CALC-POINTS TO WS-TX-POINTS-AWARDED
031700     .
031800**********************************************************
031900 420-EDIT-TRANSACTION-REC.
032000*
032100     PERFORM 460-FIND-TRANSACTION-TABLE
032200     IF NOT WS-TRANSACT-FOUND
032300         MOVE 'TRANSACTION NOT FOUND' TO WS-REJECT-REASON
032400         PERFORM 600-REJECT-TRANSACTION
032500     ELSE
032600         MOVE TR-AMOUNT  TO TR-T-AMOUNT(TR-TABLE-IX)
032700         MOVE TR-DETAILS TO TR-T-DETAILS(TR-TABLE-IX)
032800         MOVE TR-DATE    TO TR-T-DATE(TR-TABLE-IX)
032900*
033000*        CR042 - THE POINTS ALREADY POSTED FOR THE OLD AMOUNT ARE
033100*        LEFT STANDING. ONLY THE NEW AMOUNT'S POINTS ARE ADDED,
033200*        INTO THE BUCKET FOR THE (POSSIBLY CHANGED) NEW DATE.
033300*
033400         CALL 'RPTPNTCL' USING TR-AMOUNT, WS-CALC-POINTS
033500         MOVE TR-DATE-CCYY TO WS-BUCKET-YEAR
033600         MOVE TR-DATE-MM   TO WS-BUCKET-MONTH
033700         PERFORM 500-POST-POINTS-ADD
033800         ADD 1 TO WS-TX-EDITED
033900         ADD WS-CALC-POINTS TO WS-TX-POINTS-AWARDED
034000     END-IF
034100     .
034200**********************************************************
034300 440-DELETE-TRANSACTION.
034400*
034500     PERFORM 460-FIND-TRANSACTION-TABLE
034600     IF NOT WS-TRANSACT-FOUND
034700         MOVE 'TRANSACTION NOT FOUND' TO WS-REJECT-REASON
034800         PERFORM 600-REJECT-TRANSACTION
034900     ELSE
035000         MOVE TR-T-AMOUNT(TR-TABLE-IX) TO TR-AMOUNT
035100         CALL 'RPTPNTCL' USING TR-AMOUNT, WS-CALC-POINTS
035200         MOVE TR-T-DATE(TR-TABLE-IX) TO TR-DATE
035300         MOVE TR-DATE-CCYY TO WS-BUCKET-YEAR
035400         MOVE TR-DATE-MM   TO WS-BUCKET-MONTH
035500         PERFORM 510-POST-POINTS-SUBTRACT
035600         PERFORM 470-REMOVE-TRANSACTION-TABLE
035700         ADD 1 TO WS-TX-DELETED
035800         SUBTRACT WS-CALC-POINTS FROM WS-TX-POINTS-AWARDED
035900     END-IF
036000     .
036100**********************************************************
036200*    450/451/452 - INSERT A NEW ENTRY INTO TR-TABLE-AREA KEEPING
036300*    ASCENDING TRAN-ID SEQUENCE. 451 LOCATES THE INSERTION POINT;
036400*    452 SHIFTS THE ENTRIES FROM THERE DOWN ONE SLOT TO OPEN A GAP.
036500**********************************************************
036600 450-INSERT-TRANSACTION-TABLE.
036700*
036800     PERFORM 451-FIND-INSERT-POINT
036900         VARYING TR-TABLE-IX FROM 1 BY 1
037000         UNTIL TR-TABLE-IX > TR-TABLE-COUNT
037100             OR TR-TRAN-ID < TR-T-TRAN-ID(TR-TABLE-IX)
037200*
037300     PERFORM 452-OPEN-INSERT-GAP
037400         VARYING TR-TABLE-IX2 FROM TR-TABLE-COUNT BY -1
037500         UNTIL TR-TABLE-IX2 < TR-TABLE-IX
037600*
037700     MOVE TR-TRAN-ID  TO TR-T-TRAN-ID(TR-TABLE-IX)
037800     MOVE TR-CUST-ID  TO TR-T-CUST-ID(TR-TABLE-IX)
037900     MOVE TR-AMOUNT   TO TR-T-AMOUNT(TR-TABLE-IX)
038000     MOVE TR-DETAILS  TO TR-T-DETAILS(TR-TABLE-IX)
038100     MOVE TR-DATE     TO TR-T-DATE(TR-TABLE-IX)
038200     ADD 1 TO TR-TABLE-COUNT
038300     .
038400**********************************************************
038500 451-FIND-INSERT-POINT.
038600*
038700     CONTINUE
038800     .
038900**********************************************************
039000 452-OPEN-INSERT-GAP.
039100*
039200     MOVE TR-TABLE-ENTRY(TR-TABLE-IX2)
039300         TO TR-TABLE-ENTRY(TR-TABLE-IX2 + 1)
039400     .
039500**********************************************************
039600 460-FIND-TRANSACTION-TABLE.
039700*
039800     MOVE 'N' TO WS-TRANSACT-FOUND-SW
039900     PERFORM 461-TEST-TRANSACTION-ENTRY
040000         VARYING TR-TABLE-IX FROM 1 BY 1
040100         UNTIL TR-TABLE-IX > TR-TABLE-COUNT
040200     .
040300**********************************************************
040400 461-TEST-TRANSACTION-ENTRY.
040500*
040600     IF TR-TRAN-ID = TR-T-TRAN-ID(TR-TABLE-IX)
040700         AND TR-CUST-ID = TR-T-CUST-ID(TR-TABLE-IX)
040800         SET WS-TRANSACT-FOUND TO TRUE
040900         MOVE TR-TABLE-COUNT TO TR-TABLE-IX
041000     END-IF
041100     .
041200**********************************************************
041300 470-REMOVE-TRANSACTION-TABLE.
041400*
041500     PERFORM 471-CLOSE-REMOVE-GAP
041600         VARYING TR-TABLE-IX2 FROM TR-TABLE-IX BY 1
041700         UNTIL TR-TABLE-IX2 >= TR-TABLE-COUNT
041800     SUBTRACT 1 FROM TR-TABLE-COUNT
041900     .
042000**********************************************************
042100 471-CLOSE-REMOVE-GAP.
042200*
042300     MOVE TR-TABLE-ENTRY(TR-TABLE-IX2 + 1)
042400         TO TR-TABLE-ENTRY(TR-TABLE-IX2)
042500     .
042600**********************************************************
042700 500-POST-POINTS-ADD.
042800*
042900     PERFORM 520-FIND-POINTS-BUCKET
043000     IF WS-TRANSACT-FOUND
043100         ADD WS-CALC-POINTS TO RP-T-POINTS(RP-TABLE-IX)
043200     ELSE
043300         PERFORM 530-INSERT-POINTS-BUCKET
043400         MOVE WS-CALC-POINTS TO RP-T-POINTS(RP-TABLE-IX)
043500     END-IF
043600     .
043700**********************************************************
043800 510-POST-POINTS-SUBTRACT.
043900*
044000     PERFORM 520-FIND-POINTS-BUCKET
044100     IF WS-TRANSACT-FOUND
044200         SUBTRACT WS-CALC-POINTS FROM RP-T-POINTS(RP-TABLE-IX)
044300     END-IF
044400     .
044500**********************************************************
044600 520-FIND-POINTS-BUCKET.
044700*
044800     MOVE 'N' TO WS-TRANSACT-FOUND-SW
044900     PERFORM 521-TEST-POINTS-BUCKET
045000         VARYING RP-TABLE-IX FROM 1 BY 1
045100         UNTIL RP-TABLE-IX > RP-TABLE-COUNT
045200     .
045300**********************************************************
045400 521-TEST-POINTS-BUCKET.
045500*
045600     IF TR-CUST-ID       = RP-T-CUST-ID(RP-TABLE-IX)
045700         AND WS-BUCKET-YEAR  = RP-T-YEAR(RP-TABLE-IX)
045800         AND WS-BUCKET-MONTH = RP-T-MONTH(RP-TABLE-IX)
045900         SET WS-TRANSACT-FOUND TO TRUE
046000         MOVE RP-TABLE-COUNT TO RP-TABLE-IX
046100     END-IF
046200     .
046300**********************************************************
046400 530-INSERT-POINTS-BUCKET.
046500*
046600     ADD 1 TO RP-TABLE-COUNT
046700     MOVE RP-TABLE-COUNT  TO RP-TABLE-IX
046800     MOVE TR-CUST-ID      TO RP-T-CUST-ID(RP-TABLE-IX)
046900     MOVE WS-BUCKET-YEAR  TO RP-T-YEAR(RP-TABLE-IX)
047000     MOVE WS-BUCKET-MONTH TO RP-T-MONTH(RP-TABLE-IX)
047100     .
047200**********************************************************
047300 600-REJECT-TRANSACTION.
047400*
047500     ADD 1 TO WS-TX-REJECTED
047600     IF WS-TRACE-REQUESTED
047700         MOVE WS-REJECT-REASON TO WC-MSG-REASON
047800         MOVE TR-TRAN-ID       TO WC-MSG-KEY
047900         MOVE '310-EDIT-TRANSACTION' TO WC-MSG-PARA
048000         PERFORM Z0900-ERROR-ROUTINE
048100     END-IF
048200     .
048300**********************************************************
048400 800-WRITE-TRANOUT-STORE.
048500*
048600     CLOSE TRANOUT-FILE
048700     OPEN OUTPUT TRANOUT-FILE
048800     PERFORM 801-WRITE-ONE-TRANOUT-RECORD
048900         VARYING TR-TABLE-IX FROM 1 BY 1
049000         UNTIL TR-TABLE-IX > TR-TABLE-COUNT
049100     CLOSE TRANOUT-FILE
049200     .
049300**********************************************************
049400 801-WRITE-ONE-TRANOUT-RECORD.
049500*
049600     MOVE TR-T-TRAN-ID(TR-TABLE-IX)  TO TR-TRAN-ID
049700     MOVE TR-T-CUST-ID(TR-TABLE-IX)  TO TR-CUST-ID
049800     MOVE TR-T-AMOUNT(TR-TABLE-IX)   TO TR-AMOUNT
049900     MOVE TR-T-DETAILS(TR-TABLE-IX)  TO TR-DETAILS
050000     MOVE TR-T-DATE(TR-TABLE-IX)     TO TR-DATE
050100     MOVE SPACE                      TO TR-ACTION
050200     WRITE TRANOUT-FILE-RECORD FROM TRANREC-RECORD
050300     .
050400**********************************************************
050500 810-WRITE-RWDPNTS-STORE.
050600*
050700     CLOSE RWDPNTS-FILE
050800     OPEN OUTPUT RWDPNTS-FILE
050900     PERFORM 811-WRITE-ONE-RWDPNTS-RECORD
051000         VARYING RP-TABLE-IX FROM 1 BY 1
051100         UNTIL RP-TABLE-IX > RP-TABLE-COUNT
051200     CLOSE RWDPNTS-FILE
051300     .
051400**********************************************************
051500 811-WRITE-ONE-RWDPNTS-RECORD.
051600*
051700     MOVE RP-T-CUST-ID(RP-TABLE-IX)  TO RP-CUST-ID
051800     MOVE RP-T-YEAR(RP-TABLE-IX)     TO RP-YEAR
051900     MOVE RP-T-MONTH(RP-TABLE-IX)    TO RP-MONTH
052000     MOVE RP-T-POINTS(RP-TABLE-IX)   TO RP-POINTS
052100     WRITE RWDPNTS-FILE-RECORD FROM RWDPNTS-RECORD
052200     .
052300**********************************************************
052400 900-RETURN-CONTROL-TOTALS.
052500*
052600     MOVE WS-TX-READ            TO LK-TX-READ
052700     MOVE WS-TX-ADDED           TO LK-TX-ADDED
052800     MOVE WS-TX-EDITED          TO LK-TX-EDITED
052900     MOVE WS-TX-DELETED         TO LK-TX-DELETED
053000     MOVE WS-TX-REJECTED        TO LK-TX-REJECTED
053100     MOVE WS-TX-POINTS-AWARDED  TO LK-TX-POINTS-AWARDED
053200     .
053300**********************************************************
053400 Z0900-ERROR-ROUTINE.
053500     COPY Z0900-ERROR-ROUTINE.
053600 .
