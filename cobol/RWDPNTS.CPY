000100*
000200*    RWDPNTS.CPY
000300*    REWARD POINTS BALANCE RECORD LAYOUT
000400*    ONE RECORD PER CUSTOMER/YEAR/MONTH BUCKET. RP-POINTS
000500*    MAY GO NEGATIVE TRANSIENTLY AFTER A DELETE AND IS
000600*    STORED/REPORTED AS-IS (NOT FLOORED AT ZERO).
000700*
000800 01  RWDPNTS-RECORD.
000900     05  RP-CUST-ID              PIC 9(06).
001000     05  RP-YEAR                 PIC 9(04).
001100     05  RP-MONTH                PIC 9(02).
001200     05  RP-POINTS               PIC S9(07).
001300*
001400*    IN-MEMORY TABLE OF A RUN'S REWARD-POINTS BUCKETS, BUILT
001500*    BY RPTTRXPR SO REPEATED ADD/EDIT/DELETE TRANSACTIONS
001600*    AGAINST THE SAME MONTH DO NOT EACH REWRITE THE STORE.
001700*
001800 01  RP-TABLE-CONTROL.
001900     05  RP-TABLE-COUNT          PIC 9(05)        COMP-3.
002000     05  RP-TABLE-MAX            PIC 9(05) VALUE 09999.
002100     05  RP-TABLE-IX             PIC 9(05)        COMP.
002200 01  RP-TABLE-AREA.
002300     05  RP-TABLE-ENTRY OCCURS 9999 TIMES
002400             INDEXED BY RP-TABLE-NDX.
002500         10  RP-T-CUST-ID        PIC 9(06).
002600         10  RP-T-YEAR           PIC 9(04).
002700         10  RP-T-MONTH          PIC 9(02).
002800         10  RP-T-POINTS         PIC S9(07)       COMP-3.
