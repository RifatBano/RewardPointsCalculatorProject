000100*
000200*    Z0900-ERROR-WKSTG.CPY
000300*    SHARED WORKING-STORAGE FOR THE REJECT/ERROR MESSAGE
000400*    ROUTINE. COPY THIS INTO WORKING-STORAGE; COPY
000500*    Z0900-ERROR-ROUTINE.CPY INTO THE PARAGRAPH THAT CALLS
000600*    IT (SEE Z0900-ERROR-ROUTINE IN EACH PROGRAM).
000700*
000800 01  WC-LOG-TEXT                 PIC X(80)   VALUE SPACE.
000900 01  WR-ERROR-HANDLER.
001000     05  WR-PROGRAM-ERROR-MESSAGE.
001100         10  FILLER              PIC X(08) VALUE 'REJECT: '.
001200         10  WC-MSG-REASON       PIC X(30) VALUE SPACE.
001300         10  FILLER              PIC X(01) VALUE '|'.
001400         10  WC-MSG-KEY          PIC X(15) VALUE SPACE.
001500         10  FILLER              PIC X(01) VALUE '|'.
001600         10  WC-MSG-PARA         PIC X(30) VALUE SPACE.
001700         10  FILLER              PIC X(01) VALUE '|'.
001800         10  WC-MSG-SRCFILE      PIC X(20) VALUE SPACE.
